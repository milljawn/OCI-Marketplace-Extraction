000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTSRT03.
000600 AUTHOR.                  R. WOZNIAK.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            08/05/1993.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 08/05/93  RDW  ORIG     ORIGINAL WRITE-UP.  PROGRAM SORTED    * ORIG    
001600*                      THE DAILY EXCEPTION REPORT INTO BUILDING * ORIG    
001700*                      AND UNIT SEQUENCE BEFORE PRINTING.       * ORIG    
001800* 02/14/97  RDW  TKT0151  ADDED SECOND SORT KEY (UNIT NUMBER)   * TKT0151 
001900*                      TO BREAK TIES WITHIN A BUILDING.         * TKT0151 
002000* 03/20/98  JKF  Y2K01    YEAR 2000 REMEDIATION -- SORT KEYS    * Y2K01   
002100*                      CONTAIN NO DATE FIELDS, SIGNED OFF AS    * Y2K01   
002200*                      COMPLIANT.                                *Y2K01   
002300* 02/09/24  AML  TKT4420  REBUILT AS THE CATALOG SEQUENCING     * TKT4420 
002400*                      STEP OF THE CLOUD MARKETPLACE BATCH.     * TKT4420 
002500*                      SORT KEY IS NOW DERIVED FROM GOVERNMENT  * TKT4420 
002600*                      PRIORITY TIER AND SALES SCORE RATHER     * TKT4420 
002700*                      THAN CARRIED ON THE INPUT RECORD, SO AN  * TKT4420
002800*                      INPUT PROCEDURE COMPUTES IT BEFORE THE   * TKT4420
002900*                      RELEASE.                                 * TKT4420
003000* 02/24/24  AML  TKT4614  SPLIT THE GOVERNMENT-RANK LOOKUP OUT  * TKT4614
003100*                      OF 1200-RELEASE-CATALOG INTO ITS OWN     * TKT4614
003200*                      PARAGRAPH AND RECODED IT AS A PERFORM... * TKT4614
003300*                      THRU WITH GO TO SHORT-CIRCUITS PER       * TKT4614
003400*                      REVIEW COMMENT.                          * TKT4614
003500****************************************************************
003600*
003700* THIS PROGRAM IS JOB STEP 3 OF THE MARKETPLACE CATALOG BATCH.
003800* IT PUTS THE UNSORTED CATALOG WORK FILE BUILT BY MKTCLS02 INTO
003900* FINAL SEQUENCE BY GOVERNMENT PRIORITY TIER
004000* (CRITICAL HIGH MEDIUM LOW) DESCENDING, THEN SALES SCORE
004100* DESCENDING -- AND WRITES THE FINAL CATALOG-OUT FILE READ BY
004200* MKTPUB04, MKTSUM05 AND MKTGOV06.
004300*
004400****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT CATALOG-UNS
005400         ASSIGN TO CATWRK02
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT CATALOG-OUT
005800         ASSIGN TO CATOUT03
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT SORT-WK
006200         ASSIGN TO SYSORT03.
006300
006400****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  CATALOG-UNS
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 400 CHARACTERS
007100     DATA RECORD IS CATALOG-OUT-REC.
007200     COPY CATREC.
007300
007400 FD  CATALOG-OUT
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 400 CHARACTERS
007700     DATA RECORD IS CATALOG-SORTED-REC.
007800 01  CATALOG-SORTED-REC         PIC X(400).
007900
008000 SD  SORT-WK.
008100 01  SORT-WK-REC.
008200     05  SRT-GOV-RANK            PIC 9(01).
008300     05  SRT-SALES-SCORE         PIC 9(02).
008400     05  SRT-CATALOG-DATA        PIC X(400).
008500     05  FILLER                  PIC X(02).
008600
008700* ALTERNATE VIEW OF THE LEADING SORT KEY BYTES, CARRIED AS ONE
008800* COMBINED FIELD FOR THE SORT-STEP AUDIT DUMP (TKT4420).
008900 01  SRT-KEY-VIEW REDEFINES SORT-WK-REC.
009000     05  SRT-KEY-COMBINED        PIC 9(03).
009100     05  FILLER                  PIC X(402).
009200
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600* STANDALONE SCRATCH COUNTER -- KEPT AT THE 77 LEVEL SINCE IT
009700* IS NEVER MOVED OR TESTED AS PART OF A LARGER GROUP.
009800 77  WS-OUT-CTR                  PIC 9(07)   COMP VALUE ZERO.
009900 01  WORK-AREA.
010000     05  MORE-UNS-RECS           PIC X(03)   VALUE "YES".
010100     05  MORE-SORT-RECS          PIC X(03)   VALUE "YES".
010200     05  WS-IN-CTR               PIC 9(07)   COMP VALUE ZERO.
010300     05  FILLER                  PIC X(10)   VALUE SPACES.
010400
010500 01  WS-RUN-DATE.
010600     05  WS-RUN-YYYY             PIC 9(04).
010700     05  WS-RUN-MM               PIC 9(02).
010800     05  WS-RUN-DD               PIC 9(02).
010900     05  FILLER                  PIC X(02)   VALUE SPACES.
011000 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
011100                                 PIC 9(08).
011200
011300****************************************************************
011400 PROCEDURE DIVISION.
011500
011600 0000-MKTSRT03.
011700
011800     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
011900
012000*    GOV-RANK IS THE MAJOR KEY (4=CRITICAL DOWN TO 1=LOW) AND
012100*    SALES-SCORE IS THE MINOR KEY -- TOGETHER THIS PUTS THE
012200*    CATALOG INTO THE SAME GOVERNMENT-FIRST ORDER THE FEDERAL
012300*    ACCOUNT TEAM REVIEWS IT IN, PER CATALOG-SORT RULE.
012400     SORT SORT-WK
012500         ON DESCENDING KEY SRT-GOV-RANK
012600         ON DESCENDING KEY SRT-SALES-SCORE
012700         INPUT PROCEDURE IS 1000-BUILD-SORT-RECORDS
012800         OUTPUT PROCEDURE IS 2000-WRITE-SORTED-CATALOG.
012900
013000     STOP RUN.
013100
013200
013300* INPUT PROCEDURE -- READS THE UNSORTED CATALOG, DERIVES THE
013400* NUMERIC GOVERNMENT-TIER RANK (CATALOG-SORT RULE), AND RELEASES ONE
013500* SORT-WK RECORD PER CATALOG ENTRY.
013600 1000-BUILD-SORT-RECORDS.
013700
013800     OPEN INPUT CATALOG-UNS.
013900     PERFORM 1100-READ-CATALOG-UNS.
014000     PERFORM 1200-RELEASE-CATALOG
014100         UNTIL MORE-UNS-RECS = "NO".
014200     CLOSE CATALOG-UNS.
014300
014400
014500 1100-READ-CATALOG-UNS.
014600
014700     READ CATALOG-UNS
014800         AT END
014900             MOVE "NO" TO MORE-UNS-RECS
015000         NOT AT END
015100             ADD 1 TO WS-IN-CTR
015200     END-READ.
015300
015400
015500 1200-RELEASE-CATALOG.
015600
015700     PERFORM 1150-SET-GOV-RANK THRU 1150-EXIT.
015800
015900     MOVE CAT-SALES-SCORE   TO SRT-SALES-SCORE.
016000     MOVE CATALOG-OUT-REC   TO SRT-CATALOG-DATA.
016100
016200     RELEASE SORT-WK-REC.
016300
016400     PERFORM 1100-READ-CATALOG-UNS.
016500
016600
016700* GOVERNMENT PRIORITY RANK -- FIRST MATCH WINS, HIGHEST PRIORITY
016800* TESTED FIRST.  RECODED (TKT4614) AS A PERFORM...THRU
016900* WITH GO TO SHORT-CIRCUITS, SAME VALIDATION-CASCADE STYLE USED
017000* ELSEWHERE IN THIS BATCH, SINCE CAT-PRIORITY IS A SINGLE SET OF
017100* 88-LEVEL CONDITIONS AND ONLY ONE OF THE FOUR RANKS CAN EVER
017200* APPLY TO A GIVEN CATALOG ENTRY.
017300 1150-SET-GOV-RANK.
017400
017500*    HIGHEST SORT KEY -- A CRITICAL-PRIORITY LISTING SORTS TO
017600*    THE TOP OF THE FINAL CATALOG REGARDLESS OF SALES SCORE.
017700     IF  CAT-PRIORITY-CRITICAL
017800         MOVE 4 TO SRT-GOV-RANK
017900         GO TO 1150-EXIT
018000     END-IF.
018100
018200*    NEXT -- HIGH PRIORITY.
018300     IF  CAT-PRIORITY-HIGH
018400         MOVE 3 TO SRT-GOV-RANK
018500         GO TO 1150-EXIT
018600     END-IF.
018700
018800*    NEXT -- MEDIUM PRIORITY.
018900     IF  CAT-PRIORITY-MEDIUM
019000         MOVE 2 TO SRT-GOV-RANK
019100         GO TO 1150-EXIT
019200     END-IF.
019300
019400*    NEITHER CRITICAL, HIGH NOR MEDIUM -- LOW PRIORITY, LAST
019500*    BRANCH, FALLS THROUGH TO THE EXIT PARAGRAPH.
019600     MOVE 1 TO SRT-GOV-RANK.
019700
019800 1150-EXIT.
019900     EXIT.
020000
020100
020200
020300* OUTPUT PROCEDURE -- RETURNS THE SORTED RECORDS AND WRITES
020400* THE FINAL CATALOG-OUT FILE.
020500 2000-WRITE-SORTED-CATALOG.
020600
020700     OPEN OUTPUT CATALOG-OUT.
020800     PERFORM 2100-RETURN-SORTED.
020900     PERFORM 2200-WRITE-CATALOG-OUT
021000         UNTIL MORE-SORT-RECS = "NO".
021100     CLOSE CATALOG-OUT.
021200
021300
021400 2100-RETURN-SORTED.
021500
021600     RETURN SORT-WK
021700         AT END
021800             MOVE "NO" TO MORE-SORT-RECS
021900     END-RETURN.
022000
022100
022200 2200-WRITE-CATALOG-OUT.
022300
022400*    THE SORT KEYS (SRT-GOV-RANK, SRT-SALES-SCORE) DID THEIR JOB
022500*    IN THE SORT ITSELF AND ARE NOT CARRIED TO CATALOG-OUT --
022600*    ONLY THE ORIGINAL 400-BYTE CATALOG RECORD IS WRITTEN.
022700     MOVE SRT-CATALOG-DATA TO CATALOG-SORTED-REC.
022800     WRITE CATALOG-SORTED-REC.
022900     ADD 1 TO WS-OUT-CTR.
023000
023100     PERFORM 2100-RETURN-SORTED.
023200
023300
