000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTSUM05.
000600 AUTHOR.                  A. LINDQUIST.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            06/10/1995.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 06/10/95  AML  ORIG     ORIGINAL WRITE-UP.  PRODUCED THE      * ORIG    
001600*                      BOAT SALES REPORT WITH A TWO-LEVEL       * ORIG    
001700*                      MINOR/MAJOR CONTROL BREAK.               * ORIG    
001800* 11/04/97  RDW  TKT0140  CORRECTED PAGE-FOOTING LINAGE SO      * TKT0140 
001900*                      SUBTOTAL LINES NO LONGER SPLIT ACROSS    * TKT0140 
002000*                      A PAGE BREAK.                             *TKT0140 
002100* 01/22/98  JKF  Y2K01    YEAR 2000 REMEDIATION -- RUN DATE     * Y2K01   
002200*                      EXPANDED TO A 4-DIGIT YEAR, SIGNED OFF   * Y2K01   
002300*                      AS COMPLIANT.                             *Y2K01   
002400* 02/15/24  AML  TKT4441  REBUILT AS THE EXECUTIVE SUMMARY      * TKT4441 
002500*                      STEP OF THE CLOUD MARKETPLACE BATCH.     * TKT4441 
002600*                      THE BOAT-TYPE CONTROL BREAK WAS          * TKT4441 
002700*                      REPLACED WITH A SINGLE PASS OF WHOLE-    * TKT4441 
002800*                      FILE ACCUMULATORS OVER CATALOG-OUT.      * TKT4441 
002900* 02/16/24  AML  TKT4442  ADDED THE FIVE-SECTION PRINTED        * TKT4442
003000*                      SUMMARY REPORT AND THE TOP-PUBLISHERS    * TKT4442
003100*                      SECTION READ BACK FROM PUBSTAT-OUT.      * TKT4442
003200* 02/14/24  AML  TKT4432  PUBSTAT-OUT RECORD CONTAINS BUMPED TO * TKT4432
003300*                      150 CHARACTERS TO MATCH MKTPUB04'S       * TKT4432
003400*                      WIDENED PUBLISHER RECORD.                * TKT4432
003500* 02/24/24  AML  TKT4615  SPLIT THE GOVERNMENT-PRIORITY TALLY   * TKT4615
003600*                      OUT OF 2100-TALLY-ONE-LISTING AND        * TKT4615
003700*                      RECODED IT AS A PERFORM...THRU WITH GO   * TKT4615
003800*                      TO SHORT-CIRCUITS PER REVIEW COMMENT.    * TKT4615
003900* 02/27/24  AML  TKT4616  PUBSTAT-OUT RECORD CONTAINS CORRECTED * TKT4616
004000*                      FROM 150 TO 141 -- THE TKT4432 FILLER ON * TKT4616
004100*                      PUBSTAT-OUT-REC WAS DROPPED PER PUBREC.  * TKT4616
004200*                      CPY; MKTPUB04 NEVER ACTUALLY NEEDED IT.  * TKT4616
004300****************************************************************
004400*
004500* THIS PROGRAM IS JOB STEP 5 OF THE MARKETPLACE CATALOG BATCH.
004600* IT MAKES ONE PASS OF CATALOG-OUT TO ACCUMULATE WHOLE-FILE
004700* COUNTERS (OVERVIEW, AVAILABILITY, PRIORITIES, COMPLIANCE,
004800* TECHNOLOGY), WRITES THOSE COUNTERS TO SUMMARY-OUT, THEN
004900* PRINTS THE FIVE-SECTION SALES SUMMARY REPORT TO RPTOUT.
005000* SECTION 5 OF THE REPORT IS READ BACK FROM PUBSTAT-OUT, WHICH
005100* MKTPUB04 ALREADY LEFT IN DESCENDING TOTAL-PRODUCTS SEQUENCE.
005200*
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT CATALOG-OUT
006300         ASSIGN TO CATOUT03
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PUBSTAT-OUT
006700         ASSIGN TO PUBOUT04
006800         ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT SUMMARY-OUT
007100         ASSIGN TO SUMOUT05
007200         ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT RPTOUT
007500         ASSIGN TO RPTOUT05
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  CATALOG-OUT
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 400 CHARACTERS
008500     DATA RECORD IS CATALOG-OUT-REC.
008600     COPY CATREC.
008700
008800 FD  PUBSTAT-OUT
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 141 CHARACTERS
009100     DATA RECORD IS PUBSTAT-OUT-REC.
009200     COPY PUBREC.
009300
009400 FD  SUMMARY-OUT
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     DATA RECORD IS SUMMARY-OUT-REC.
009800     COPY SUMREC.
009900
010000 FD  RPTOUT
010100     LABEL RECORD IS OMITTED
010200     RECORD CONTAINS 132 CHARACTERS
010300     LINAGE IS 60 WITH FOOTING AT 55
010400     DATA RECORD IS PRTLINE.
010500 01  PRTLINE                     PIC X(132).
010600
010700****************************************************************
010800 WORKING-STORAGE SECTION.
010900
011000 01  WORK-AREA.
011100     05  MORE-CAT-RECS           PIC X(03)   VALUE "YES".
011200     05  MORE-PUB-RECS           PIC X(03)   VALUE "YES".
011300     05  WS-CAT-READ-CTR         PIC 9(07)   COMP VALUE ZERO.
011400     05  WS-PUB-READ-CTR         PIC 9(07)   COMP VALUE ZERO.
011500     05  WS-TOP-PUB-LIMIT        PIC 9(03)   COMP VALUE 10.
011600     05  WS-TOP-PUB-CTR          PIC 9(03)   COMP VALUE ZERO.
011700     05  FILLER                  PIC X(10)   VALUE SPACES.
011800
011900 01  WS-RUN-DATE.
012000     05  WS-RUN-YYYY             PIC 9(04).
012100     05  WS-RUN-MM               PIC 9(02).
012200     05  WS-RUN-DD               PIC 9(02).
012300     05  FILLER                  PIC X(02)   VALUE SPACES.
012400 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
012500                                 PIC 9(08).
012600
012700* WHOLE-FILE SUMMARY ACCUMULATORS.
012800 01  WS-OVERVIEW-CTRS COMP.
012900     05  WS-TOTAL-LISTINGS       PIC 9(07)   VALUE ZERO.
013000     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
013100
013200 01  WS-AVAILABILITY-CTRS COMP.
013300     05  WS-CNT-COMMERCIAL       PIC 9(07)   VALUE ZERO.
013400     05  WS-CNT-US-GOV           PIC 9(07)   VALUE ZERO.
013500     05  WS-CNT-DOD              PIC 9(07)   VALUE ZERO.
013600     05  WS-CNT-UK-GOV           PIC 9(07)   VALUE ZERO.
013700     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
013800
013900 01  WS-PRIORITY-CTRS COMP.
014000     05  WS-CNT-CRITICAL         PIC 9(07)   VALUE ZERO.
014100     05  WS-CNT-HIGH             PIC 9(07)   VALUE ZERO.
014200     05  WS-CNT-MEDIUM           PIC 9(07)   VALUE ZERO.
014300     05  WS-CNT-LOW              PIC 9(07)   VALUE ZERO.
014400     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
014500
014600 01  WS-COMPLIANCE-CTRS COMP.
014700     05  WS-CNT-FEDRAMP-SPEC     PIC 9(07)   VALUE ZERO.
014800     05  WS-CNT-CMMC-SPEC        PIC 9(07)   VALUE ZERO.
014900     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
015000
015100 01  WS-TECHNOLOGY-CTRS COMP.
015200     05  WS-CNT-SEC-FLAG         PIC 9(07)   VALUE ZERO.
015300     05  WS-CNT-AI-FLAG          PIC 9(07)   VALUE ZERO.
015400     05  WS-CNT-DB-FLAG          PIC 9(07)   VALUE ZERO.
015500     05  WS-CNT-NET-FLAG         PIC 9(07)   VALUE ZERO.
015600     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
015700
015800* WORK FIELDS FOR THE GENERIC SUMMARY-OUT WRITER (3050).
015900 01  WS-METRIC-AREA.
016000     05  WS-METRIC-TEXT          PIC X(50).
016100     05  WS-METRIC-VALUE         PIC 9(07)   COMP.
016200     05  WS-METRIC-GROUP         PIC X(20).
016300     05  FILLER                  PIC X(03)   VALUE SPACES.
016400
016500****************************************************************
016600* PRINTED REPORT LINE LAYOUTS.
016700****************************************************************
016800 01  RPT-TITLE-LINE.
016900     05  FILLER                  PIC X(36)   VALUE SPACES.
017000     05  FILLER                  PIC X(39)
017100         VALUE "ORACLE CLOUD MARKETPLACE SALES SUMMARY".
017200     05  FILLER                  PIC X(31)   VALUE SPACES.
017300     05  FILLER                  PIC X(06)   VALUE "DATE: ".
017400     05  RPT-TITLE-MM            PIC 99.
017500     05  FILLER                  PIC X(01)   VALUE "/".
017600     05  RPT-TITLE-DD            PIC 99.
017700     05  FILLER                  PIC X(01)   VALUE "/".
017800     05  RPT-TITLE-YYYY          PIC 9(04).
017900     05  FILLER                  PIC X(10)   VALUE SPACES.
018000
018100* ALTERNATE FLAT VIEW OF THE TITLE LINE, CARRIED FOR THE PRINT-
018200* SPOOL EDITOR UTILITY THAT CHECKS FOR TRAILING BLANKS (TKT4442).
018300 01  RPT-TITLE-LINE-ALT REDEFINES RPT-TITLE-LINE
018400                                 PIC X(132).
018500
018600 01  RPT-SECTION-HDR-LINE.
018700     05  FILLER                  PIC X(05)   VALUE SPACES.
018800     05  RPT-SECTION-TITLE       PIC X(40).
018900     05  FILLER                  PIC X(87)   VALUE SPACES.
019000
019100 01  RPT-METRIC-LINE.
019200     05  FILLER                  PIC X(10)   VALUE SPACES.
019300     05  RPT-METRIC-LABEL        PIC X(45).
019400     05  FILLER                  PIC X(05)   VALUE SPACES.
019500     05  RPT-METRIC-COUNT        PIC ZZZ,ZZ9.
019600     05  FILLER                  PIC X(65)   VALUE SPACES.
019700
019800 01  RPT-PUBLISHER-LINE.
019900     05  FILLER                  PIC X(10)   VALUE SPACES.
020000     05  RPT-PUB-NAME            PIC X(40).
020100     05  FILLER                  PIC X(03)   VALUE SPACES.
020200     05  RPT-PUB-TOTAL           PIC ZZ,ZZ9.
020300     05  FILLER                  PIC X(05)   VALUE SPACES.
020400     05  RPT-PUB-COVERAGE        PIC ZZ9.9.
020500     05  FILLER                  PIC X(03)   VALUE SPACES.
020600     05  RPT-PUB-TIER            PIC X(20).
020700     05  FILLER                  PIC X(40)   VALUE SPACES.
020800
020900 01  RPT-FINAL-LINE.
021000     05  FILLER                  PIC X(45)   VALUE SPACES.
021100     05  FILLER                  PIC X(21)
021200         VALUE "*** END OF REPORT ***".
021300     05  FILLER                  PIC X(66)   VALUE SPACES.
021400
021500 01  RPT-BLANK-LINE.
021600     05  FILLER                  PIC X(132)  VALUE SPACES.
021700
021800****************************************************************
021900 PROCEDURE DIVISION.
022000
022100 0000-MKTSUM05.
022200
022300     PERFORM 1000-INIT.
022400     PERFORM 2000-ACCUM-CATALOG
022500         UNTIL MORE-CAT-RECS = "NO".
022600     PERFORM 3000-WRITE-SUMMARY-RECS.
022700     PERFORM 4000-PRINT-REPORT.
022800     PERFORM 8000-CLOSING.
022900     STOP RUN.
023000
023100
023200 1000-INIT.
023300
023400     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
023500
023600     OPEN INPUT  CATALOG-OUT.
023700     OPEN OUTPUT SUMMARY-OUT.
023800     OPEN OUTPUT RPTOUT.
023900
024000     PERFORM 9000-READ-CATALOG.
024100
024200
024300 2000-ACCUM-CATALOG.
024400
024500     PERFORM 2100-TALLY-ONE-LISTING.
024600     PERFORM 9000-READ-CATALOG.
024700
024800
024900* UPDATES THE OVERVIEW / AVAILABILITY / PRIORITIES / COMPLIANCE /
025000* TECHNOLOGY COUNTERS, ONE PASS OVER CATALOG-OUT.
025100 2100-TALLY-ONE-LISTING.
025200
025300*    OVERVIEW -- ONE LISTING READ, ONE LISTING COUNTED.
025400     ADD 1 TO WS-TOTAL-LISTINGS.
025500
025600*    AVAILABILITY COUNTERS -- A LISTING CAN BE AVAILABLE IN MORE
025700*    THAN ONE REALM AT ONCE, SO THESE ARE FOUR INDEPENDENT TESTS,
025800*    NOT A FIRST-MATCH CASCADE.
025900     IF  CAT-COMMERCIAL-YES
026000         ADD 1 TO WS-CNT-COMMERCIAL
026100     END-IF.
026200     IF  CAT-US-GOV-YES
026300         ADD 1 TO WS-CNT-US-GOV
026400     END-IF.
026500     IF  CAT-DOD-YES
026600         ADD 1 TO WS-CNT-DOD
026700     END-IF.
026800     IF  CAT-UK-GOV-YES
026900         ADD 1 TO WS-CNT-UK-GOV
027000     END-IF.
027100
027200*    GOVERNMENT PRIORITY -- EXACTLY ONE OF THE FOUR 88-LEVELS IS
027300*    TRUE FOR ANY GIVEN LISTING, SO THIS IS A FIRST-MATCH TALLY.
027400     PERFORM 2150-TALLY-PRIORITY THRU 2150-EXIT.
027500
027600*    COMPLIANCE COUNTERS -- INDEPENDENT OF EACH OTHER AND OF THE
027700*    PRIORITY TALLY ABOVE.
027800     IF  CAT-FEDRAMP NOT = "NOT SPECIFIED"
027900         ADD 1 TO WS-CNT-FEDRAMP-SPEC
028000     END-IF.
028100     IF  CAT-CMMC NOT = "NOT SPECIFIED"
028200         ADD 1 TO WS-CNT-CMMC-SPEC
028300     END-IF.
028400
028500*    TECHNOLOGY FLAG COUNTERS -- A LISTING CAN CARRY ANY
028600*    COMBINATION OF THE FOUR FLAGS, SO ALL FOUR ARE TESTED
028700*    INDEPENDENTLY.
028800     IF  CAT-SEC-FLAG-YES
028900         ADD 1 TO WS-CNT-SEC-FLAG
029000     END-IF.
029100     IF  CAT-AI-FLAG-YES
029200         ADD 1 TO WS-CNT-AI-FLAG
029300     END-IF.
029400     IF  CAT-DB-FLAG-YES
029500         ADD 1 TO WS-CNT-DB-FLAG
029600     END-IF.
029700     IF  CAT-NET-FLAG-YES
029800         ADD 1 TO WS-CNT-NET-FLAG
029900     END-IF.
030000
030100
030200* GOVERNMENT PRIORITY TALLY -- FIRST MATCH WINS.  RECODED
030300* (TKT4615) AS A PERFORM...THRU WITH GO TO SHORT-CIRCUITS, SAME
030400* VALIDATION-CASCADE STYLE USED ELSEWHERE IN THIS BATCH, SINCE
030500* ONLY ONE OF THE FOUR PRIORITY 88-LEVELS CAN BE TRUE AT A TIME.
030600 2150-TALLY-PRIORITY.
030700
030800*    HIGHEST GOVERNMENT PRIORITY TESTED FIRST.
030900     IF  CAT-PRIORITY-CRITICAL
031000         ADD 1 TO WS-CNT-CRITICAL
031100         GO TO 2150-EXIT
031200     END-IF.
031300
031400*    NEXT -- HIGH PRIORITY.
031500     IF  CAT-PRIORITY-HIGH
031600         ADD 1 TO WS-CNT-HIGH
031700         GO TO 2150-EXIT
031800     END-IF.
031900
032000*    NEXT -- MEDIUM PRIORITY.
032100     IF  CAT-PRIORITY-MEDIUM
032200         ADD 1 TO WS-CNT-MEDIUM
032300         GO TO 2150-EXIT
032400     END-IF.
032500
032600*    NEITHER CRITICAL, HIGH NOR MEDIUM -- LOW PRIORITY, LAST
032700*    BRANCH, FALLS THROUGH TO THE EXIT PARAGRAPH.
032800     ADD 1 TO WS-CNT-LOW.
032900
033000 2150-EXIT.
033100     EXIT.
033200
033300
033400* WRITE EVERY WHOLE-FILE COUNTER AS ONE SUMMARY-OUT ROW.  THE
033500* SAME PAIR OF MOVES-THEN-PERFORM REPEATS FOR EACH METRIC --
033600* WS-METRIC-GROUP IS WHAT LETS A DOWNSTREAM READER OF
033700* SUMMARY-OUT TELL THE FIVE SECTIONS APART WITHOUT COUNTING
033800* RECORDS.
033900 3000-WRITE-SUMMARY-RECS.
034000
034100*    SECTION 1 - OVERVIEW.
034200     MOVE "TOTAL UNIQUE LISTINGS"       TO WS-METRIC-TEXT.
034300     MOVE WS-TOTAL-LISTINGS             TO WS-METRIC-VALUE.
034400     MOVE "OVERVIEW"                    TO WS-METRIC-GROUP.
034500     PERFORM 3050-EMIT-METRIC.
034600
034700     MOVE "AVAILABLE - COMMERCIAL"      TO WS-METRIC-TEXT.
034800     MOVE WS-CNT-COMMERCIAL             TO WS-METRIC-VALUE.
034900     MOVE "AVAILABILITY"                TO WS-METRIC-GROUP.
035000     PERFORM 3050-EMIT-METRIC.
035100
035200*    SECTION 2 - AVAILABILITY, REMAINING THREE REALMS.
035300     MOVE "AVAILABLE - US GOV"          TO WS-METRIC-TEXT.
035400     MOVE WS-CNT-US-GOV                 TO WS-METRIC-VALUE.
035500     MOVE "AVAILABILITY"                TO WS-METRIC-GROUP.
035600     PERFORM 3050-EMIT-METRIC.
035700
035800     MOVE "AVAILABLE - DOD"             TO WS-METRIC-TEXT.
035900     MOVE WS-CNT-DOD                    TO WS-METRIC-VALUE.
036000     MOVE "AVAILABILITY"                TO WS-METRIC-GROUP.
036100     PERFORM 3050-EMIT-METRIC.
036200
036300     MOVE "AVAILABLE - UK GOV"          TO WS-METRIC-TEXT.
036400     MOVE WS-CNT-UK-GOV                 TO WS-METRIC-VALUE.
036500     MOVE "AVAILABILITY"                TO WS-METRIC-GROUP.
036600     PERFORM 3050-EMIT-METRIC.
036700
036800     MOVE "GOV PRIORITY - CRITICAL"     TO WS-METRIC-TEXT.
036900     MOVE WS-CNT-CRITICAL               TO WS-METRIC-VALUE.
037000     MOVE "PRIORITIES"                  TO WS-METRIC-GROUP.
037100     PERFORM 3050-EMIT-METRIC.
037200
037300*    SECTION 3 - GOVERNMENT PRIORITIES, REMAINING THREE BANDS.
037400     MOVE "GOV PRIORITY - HIGH"         TO WS-METRIC-TEXT.
037500     MOVE WS-CNT-HIGH                   TO WS-METRIC-VALUE.
037600     MOVE "PRIORITIES"                  TO WS-METRIC-GROUP.
037700     PERFORM 3050-EMIT-METRIC.
037800
037900     MOVE "GOV PRIORITY - MEDIUM"       TO WS-METRIC-TEXT.
038000     MOVE WS-CNT-MEDIUM                 TO WS-METRIC-VALUE.
038100     MOVE "PRIORITIES"                  TO WS-METRIC-GROUP.
038200     PERFORM 3050-EMIT-METRIC.
038300
038400     MOVE "GOV PRIORITY - LOW"          TO WS-METRIC-TEXT.
038500     MOVE WS-CNT-LOW                    TO WS-METRIC-VALUE.
038600     MOVE "PRIORITIES"                  TO WS-METRIC-GROUP.
038700     PERFORM 3050-EMIT-METRIC.
038800
038900     MOVE "FEDRAMP STATUS SPECIFIED"    TO WS-METRIC-TEXT.
039000     MOVE WS-CNT-FEDRAMP-SPEC           TO WS-METRIC-VALUE.
039100     MOVE "COMPLIANCE"                  TO WS-METRIC-GROUP.
039200     PERFORM 3050-EMIT-METRIC.
039300
039400     MOVE "CMMC LEVEL SPECIFIED"        TO WS-METRIC-TEXT.
039500     MOVE WS-CNT-CMMC-SPEC              TO WS-METRIC-VALUE.
039600     MOVE "COMPLIANCE"                  TO WS-METRIC-GROUP.
039700     PERFORM 3050-EMIT-METRIC.
039800
039900*    SECTION 5 - TECHNOLOGY FLAGS.
040000     MOVE "SECURITY-FOCUSED LISTINGS"   TO WS-METRIC-TEXT.
040100     MOVE WS-CNT-SEC-FLAG               TO WS-METRIC-VALUE.
040200     MOVE "TECHNOLOGY"                  TO WS-METRIC-GROUP.
040300     PERFORM 3050-EMIT-METRIC.
040400
040500     MOVE "AI/ML LISTINGS"              TO WS-METRIC-TEXT.
040600     MOVE WS-CNT-AI-FLAG                TO WS-METRIC-VALUE.
040700     MOVE "TECHNOLOGY"                  TO WS-METRIC-GROUP.
040800     PERFORM 3050-EMIT-METRIC.
040900
041000     MOVE "DATABASE LISTINGS"           TO WS-METRIC-TEXT.
041100     MOVE WS-CNT-DB-FLAG                TO WS-METRIC-VALUE.
041200     MOVE "TECHNOLOGY"                  TO WS-METRIC-GROUP.
041300     PERFORM 3050-EMIT-METRIC.
041400
041500     MOVE "NETWORKING LISTINGS"         TO WS-METRIC-TEXT.
041600     MOVE WS-CNT-NET-FLAG               TO WS-METRIC-VALUE.
041700     MOVE "TECHNOLOGY"                  TO WS-METRIC-GROUP.
041800     PERFORM 3050-EMIT-METRIC.
041900
042000
042100 3050-EMIT-METRIC.
042200
042300     MOVE SPACES          TO SUMMARY-OUT-REC.
042400     MOVE WS-METRIC-TEXT  TO SUM-METRIC.
042500     MOVE WS-METRIC-VALUE TO SUM-VALUE.
042600     MOVE WS-METRIC-GROUP TO SUM-GROUP.
042700
042800     WRITE SUMMARY-OUT-REC.
042900
043000
043100* FIVE-SECTION PRINTED REPORT -- SAME FIVE GROUPS JUST WRITTEN TO
043200* SUMMARY-OUT, REFORMATTED ONTO 132-COLUMN PRINT LINES FOR THE
043300* FEDERAL ACCOUNT TEAM'S PAPER COPY.  EACH 42XX PARAGRAPH PRINTS
043400* ONE SECTION HEADER FOLLOWED BY ITS METRIC LINES.
043500 4000-PRINT-REPORT.
043600
043700     PERFORM 4100-PRINT-TITLE.
043800     PERFORM 4200-PRINT-OVERVIEW.
043900     PERFORM 4300-PRINT-PRIORITIES.
044000     PERFORM 4400-PRINT-COMPLIANCE.
044100     PERFORM 4500-PRINT-TECHNOLOGY.
044200     PERFORM 4600-PRINT-TOP-PUBLISHERS.
044300
044400     WRITE PRTLINE FROM RPT-BLANK-LINE
044500         AFTER ADVANCING 2 LINES.
044600     WRITE PRTLINE FROM RPT-FINAL-LINE
044700         AFTER ADVANCING 1 LINE.
044800
044900
045000 4100-PRINT-TITLE.
045100
045200     MOVE WS-RUN-MM   TO RPT-TITLE-MM.
045300     MOVE WS-RUN-DD   TO RPT-TITLE-DD.
045400     MOVE WS-RUN-YYYY TO RPT-TITLE-YYYY.
045500
045600     WRITE PRTLINE FROM RPT-TITLE-LINE
045700         AFTER ADVANCING PAGE.
045800     WRITE PRTLINE FROM RPT-BLANK-LINE
045900         AFTER ADVANCING 1 LINE.
046000
046100
046200 4200-PRINT-OVERVIEW.
046300
046400     MOVE "SECTION 1 - OVERVIEW" TO RPT-SECTION-TITLE.
046500     WRITE PRTLINE FROM RPT-SECTION-HDR-LINE
046600         AFTER ADVANCING 1 LINE.
046700
046800     MOVE "TOTAL UNIQUE LISTINGS"  TO RPT-METRIC-LABEL.
046900     MOVE WS-TOTAL-LISTINGS        TO RPT-METRIC-COUNT.
047000     WRITE PRTLINE FROM RPT-METRIC-LINE
047100         AFTER ADVANCING 1 LINE.
047200
047300     MOVE "AVAILABLE - COMMERCIAL" TO RPT-METRIC-LABEL.
047400     MOVE WS-CNT-COMMERCIAL        TO RPT-METRIC-COUNT.
047500     WRITE PRTLINE FROM RPT-METRIC-LINE
047600         AFTER ADVANCING 1 LINE.
047700
047800     MOVE "AVAILABLE - US GOV"     TO RPT-METRIC-LABEL.
047900     MOVE WS-CNT-US-GOV            TO RPT-METRIC-COUNT.
048000     WRITE PRTLINE FROM RPT-METRIC-LINE
048100         AFTER ADVANCING 1 LINE.
048200
048300     MOVE "AVAILABLE - DOD"        TO RPT-METRIC-LABEL.
048400     MOVE WS-CNT-DOD               TO RPT-METRIC-COUNT.
048500     WRITE PRTLINE FROM RPT-METRIC-LINE
048600         AFTER ADVANCING 1 LINE.
048700
048800     MOVE "AVAILABLE - UK GOV"     TO RPT-METRIC-LABEL.
048900     MOVE WS-CNT-UK-GOV            TO RPT-METRIC-COUNT.
049000     WRITE PRTLINE FROM RPT-METRIC-LINE
049100         AFTER ADVANCING 1 LINE.
049200
049300     WRITE PRTLINE FROM RPT-BLANK-LINE
049400         AFTER ADVANCING 1 LINE.
049500
049600
049700 4300-PRINT-PRIORITIES.
049800
049900     MOVE "SECTION 2 - GOV PRIORITIES" TO RPT-SECTION-TITLE.
050000     WRITE PRTLINE FROM RPT-SECTION-HDR-LINE
050100         AFTER ADVANCING 1 LINE.
050200
050300     MOVE "CRITICAL"          TO RPT-METRIC-LABEL.
050400     MOVE WS-CNT-CRITICAL     TO RPT-METRIC-COUNT.
050500     WRITE PRTLINE FROM RPT-METRIC-LINE
050600         AFTER ADVANCING 1 LINE.
050700
050800     MOVE "HIGH"              TO RPT-METRIC-LABEL.
050900     MOVE WS-CNT-HIGH         TO RPT-METRIC-COUNT.
051000     WRITE PRTLINE FROM RPT-METRIC-LINE
051100         AFTER ADVANCING 1 LINE.
051200
051300     MOVE "MEDIUM"            TO RPT-METRIC-LABEL.
051400     MOVE WS-CNT-MEDIUM       TO RPT-METRIC-COUNT.
051500     WRITE PRTLINE FROM RPT-METRIC-LINE
051600         AFTER ADVANCING 1 LINE.
051700
051800     MOVE "LOW"               TO RPT-METRIC-LABEL.
051900     MOVE WS-CNT-LOW          TO RPT-METRIC-COUNT.
052000     WRITE PRTLINE FROM RPT-METRIC-LINE
052100         AFTER ADVANCING 1 LINE.
052200
052300     WRITE PRTLINE FROM RPT-BLANK-LINE
052400         AFTER ADVANCING 1 LINE.
052500
052600
052700 4400-PRINT-COMPLIANCE.
052800
052900     MOVE "SECTION 3 - COMPLIANCE" TO RPT-SECTION-TITLE.
053000     WRITE PRTLINE FROM RPT-SECTION-HDR-LINE
053100         AFTER ADVANCING 1 LINE.
053200
053300     MOVE "FEDRAMP STATUS SPECIFIED" TO RPT-METRIC-LABEL.
053400     MOVE WS-CNT-FEDRAMP-SPEC        TO RPT-METRIC-COUNT.
053500     WRITE PRTLINE FROM RPT-METRIC-LINE
053600         AFTER ADVANCING 1 LINE.
053700
053800     MOVE "CMMC LEVEL SPECIFIED"     TO RPT-METRIC-LABEL.
053900     MOVE WS-CNT-CMMC-SPEC           TO RPT-METRIC-COUNT.
054000     WRITE PRTLINE FROM RPT-METRIC-LINE
054100         AFTER ADVANCING 1 LINE.
054200
054300     WRITE PRTLINE FROM RPT-BLANK-LINE
054400         AFTER ADVANCING 1 LINE.
054500
054600
054700 4500-PRINT-TECHNOLOGY.
054800
054900     MOVE "SECTION 4 - TECHNOLOGY" TO RPT-SECTION-TITLE.
055000     WRITE PRTLINE FROM RPT-SECTION-HDR-LINE
055100         AFTER ADVANCING 1 LINE.
055200
055300     MOVE "SECURITY-FOCUSED"   TO RPT-METRIC-LABEL.
055400     MOVE WS-CNT-SEC-FLAG      TO RPT-METRIC-COUNT.
055500     WRITE PRTLINE FROM RPT-METRIC-LINE
055600         AFTER ADVANCING 1 LINE.
055700
055800     MOVE "AI/ML"              TO RPT-METRIC-LABEL.
055900     MOVE WS-CNT-AI-FLAG       TO RPT-METRIC-COUNT.
056000     WRITE PRTLINE FROM RPT-METRIC-LINE
056100         AFTER ADVANCING 1 LINE.
056200
056300     MOVE "DATABASE"           TO RPT-METRIC-LABEL.
056400     MOVE WS-CNT-DB-FLAG       TO RPT-METRIC-COUNT.
056500     WRITE PRTLINE FROM RPT-METRIC-LINE
056600         AFTER ADVANCING 1 LINE.
056700
056800     MOVE "NETWORKING"         TO RPT-METRIC-LABEL.
056900     MOVE WS-CNT-NET-FLAG      TO RPT-METRIC-COUNT.
057000     WRITE PRTLINE FROM RPT-METRIC-LINE
057100         AFTER ADVANCING 1 LINE.
057200
057300     WRITE PRTLINE FROM RPT-BLANK-LINE
057400         AFTER ADVANCING 1 LINE.
057500
057600
057700* SECTION 5 -- TOP PUBLISHERS.  PUBSTAT-OUT WAS ALREADY LEFT IN
057800* DESCENDING TOTAL-PRODUCTS SEQUENCE BY MKTPUB04, SO THE FIRST
057900* WS-TOP-PUB-LIMIT RECORDS READ ARE THE TOP PUBLISHERS.
058000 4600-PRINT-TOP-PUBLISHERS.
058100
058200     MOVE "SECTION 5 - TOP PUBLISHERS" TO RPT-SECTION-TITLE.
058300     WRITE PRTLINE FROM RPT-SECTION-HDR-LINE
058400         AFTER ADVANCING 1 LINE.
058500
058600     OPEN INPUT PUBSTAT-OUT.
058700     PERFORM 9100-READ-PUBLISHER.
058800
058900     PERFORM 4650-PRINT-ONE-PUBLISHER
059000         UNTIL MORE-PUB-RECS = "NO"
059100            OR WS-TOP-PUB-CTR >= WS-TOP-PUB-LIMIT.
059200
059300     CLOSE PUBSTAT-OUT.
059400
059500
059600 4650-PRINT-ONE-PUBLISHER.
059700
059800     MOVE PUB-NAME           TO RPT-PUB-NAME.
059900     MOVE PUB-TOTAL          TO RPT-PUB-TOTAL.
060000     MOVE PUB-GOV-COVERAGE   TO RPT-PUB-COVERAGE.
060100     MOVE PUB-TIER           TO RPT-PUB-TIER.
060200
060300     WRITE PRTLINE FROM RPT-PUBLISHER-LINE
060400         AFTER ADVANCING 1 LINE.
060500
060600     ADD 1 TO WS-TOP-PUB-CTR.
060700
060800     PERFORM 9100-READ-PUBLISHER.
060900
061000
061100 8000-CLOSING.
061200
061300     CLOSE CATALOG-OUT.
061400     CLOSE SUMMARY-OUT.
061500     CLOSE RPTOUT.
061600
061700
061800 9000-READ-CATALOG.
061900
062000     READ CATALOG-OUT
062100         AT END
062200             MOVE "NO" TO MORE-CAT-RECS
062300         NOT AT END
062400             ADD 1 TO WS-CAT-READ-CTR
062500     END-READ.
062600
062700
062800 9100-READ-PUBLISHER.
062900
063000     READ PUBSTAT-OUT
063100         AT END
063200             MOVE "NO" TO MORE-PUB-RECS
063300         NOT AT END
063400             ADD 1 TO WS-PUB-READ-CTR
063500     END-READ.
063600
063700
