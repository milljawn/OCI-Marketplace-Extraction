000100****************************************************************
000200* GOVREC.CPY                                                  *
000300* RECORD LAYOUT FOR GOVANL-OUT -- GOVERNMENT-OPPORTUNITIES     *
000400* EXTRACT.  REUSES THE CATALOG KEY FIELDS AND APPENDS THE      *
000500* MULTI-REALM COUNT, COMPLIANCE SCORE AND MARKET POTENTIAL     *
000600* COMPUTED BY MKTGOV06, IN REPORT FORM.                        *
000700*----------------------------------------------------------   *
000800* 2024-02-19  AML  TKT#4462  ORIGINAL LAYOUT.                  *
000900****************************************************************
001000 01  GOVANL-OUT-REC.
001100     05  GOV-LISTING-ID          PIC X(20).
001200     05  GOV-NAME                PIC X(60).
001300     05  GOV-PUBLISHER           PIC X(40).
001400     05  GOV-CATEGORY            PIC X(20).
001500     05  GOV-US-GOV              PIC X(03).
001600         88  GOV-US-GOV-YES           VALUE 'YES'.
001700     05  GOV-DOD                 PIC X(03).
001800         88  GOV-DOD-YES              VALUE 'YES'.
001900     05  GOV-GOV-AUTH-LEVEL      PIC X(25).
002000     05  GOV-FEDRAMP             PIC X(16).
002100     05  GOV-IMPACT-LEVEL        PIC X(16).
002200     05  GOV-CMMC                PIC X(14).
002300     05  GOV-CERTS               PIC X(60).
002400     05  GOV-GOV-PRIORITY        PIC X(08).
002500         88  GOV-PRIORITY-CRITICAL    VALUE 'CRITICAL'.
002600         88  GOV-PRIORITY-HIGH        VALUE 'HIGH'.
002700         88  GOV-PRIORITY-MEDIUM      VALUE 'MEDIUM'.
002800     05  GOV-SALES-SCORE         PIC 9(02).
002900     05  GOV-MULTI-REALM         PIC 9(01).
003000     05  GOV-COMPLIANCE-SCORE    PIC 9(02).
003100     05  GOV-MARKET-POTENTIAL    PIC X(09).
003200         88  GOV-POTENTIAL-VERY-HIGH  VALUE 'VERY HIGH'.
003300         88  GOV-POTENTIAL-HIGH       VALUE 'HIGH'.
003400         88  GOV-POTENTIAL-MEDIUM     VALUE 'MEDIUM'.
003500         88  GOV-POTENTIAL-LOW        VALUE 'LOW'.
003600     05  FILLER                  PIC X(101).
