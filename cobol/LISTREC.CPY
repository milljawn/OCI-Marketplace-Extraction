000100****************************************************************
000200* LISTREC.CPY                                                 *
000300* RECORD LAYOUT FOR LISTING-IN -- ONE RAW MARKETPLACE LISTING  *
000400* EXTRACT PER CLOUD REALM.  SAME LISTING APPEARS ONCE PER      *
000500* REALM IT IS PUBLISHED IN; MKTCON01 CONSOLIDATES DUPLICATES.  *
000600*----------------------------------------------------------   *
000700* 2024-02-06  AML  TKT#4410  ORIGINAL LAYOUT.                  *
000800* 2024-06-11  AML  TKT#4583  ADDED 88-LEVELS ON Y/N FLAGS.     *
000900****************************************************************
001000 01  LISTING-IN-REC.
001100     05  LST-REALM-CODE          PIC X(02).
001200         88  LST-REALM-COMMERCIAL     VALUE 'C1'.
001300         88  LST-REALM-US-GOV-EAST    VALUE 'G3'.
001400         88  LST-REALM-US-GOV-WEST    VALUE 'G4'.
001500         88  LST-REALM-DOD-EAST       VALUE 'D2'.
001600         88  LST-REALM-DOD-WEST       VALUE 'D3'.
001700         88  LST-REALM-DOD-LEGACY     VALUE 'LD'.
001800         88  LST-REALM-UK-GOV         VALUE 'UK'.
001900     05  LST-LISTING-ID          PIC X(20).
002000     05  LST-NAME                PIC X(60).
002100     05  LST-PUBLISHER           PIC X(40).
002200     05  LST-CATEGORY            PIC X(20).
002300     05  LST-SHORT-DESC          PIC X(150).
002400     05  LST-TAGS                PIC X(150).
002500     05  LST-PACKAGE-TYPE        PIC X(12).
002600         88  LST-PKG-IMAGE            VALUE 'IMAGE'.
002700         88  LST-PKG-STACK            VALUE 'STACK'.
002800         88  LST-PKG-TERRAFORM        VALUE 'TERRAFORM'.
002900         88  LST-PKG-CONTAINER        VALUE 'CONTAINER'.
003000         88  LST-PKG-HELM             VALUE 'HELM'.
003100     05  LST-PRICING-TYPE        PIC X(12).
003200         88  LST-PRICE-FREE           VALUE 'FREE'.
003300         88  LST-PRICE-BYOL           VALUE 'BYOL'.
003400         88  LST-PRICE-PAID           VALUE 'PAID'.
003500     05  LST-PRICE-RATE          PIC 9(7)V99.
003600     05  LST-PRICE-RATE-PARTS REDEFINES LST-PRICE-RATE.
003700         10  LST-PRICE-WHOLE     PIC 9(7).
003800         10  LST-PRICE-CENTS     PIC 9(2).
003900     05  LST-CURRENCY            PIC X(03).
004000     05  LST-PRICE-UNIT          PIC X(08).
004100     05  LST-FREE-TRIAL          PIC X(01).
004200         88  LST-FREE-TRIAL-YES       VALUE 'Y'.
004300         88  LST-FREE-TRIAL-NO        VALUE 'N'.
004400     05  LST-ORA-VALID           PIC X(01).
004500         88  LST-ORA-VALID-YES        VALUE 'Y'.
004600         88  LST-ORA-VALID-NO         VALUE 'N'.
004700     05  LST-DOC-URL-FLAG        PIC X(01).
004800         88  LST-DOC-URL-YES          VALUE 'Y'.
004900     05  LST-SUPPORT-FLAG        PIC X(01).
005000         88  LST-SUPPORT-YES          VALUE 'Y'.
005100     05  LST-VIDEO-FLAG          PIC X(01).
005200         88  LST-VIDEO-YES            VALUE 'Y'.
005300     05  LST-UPDATED-DATE        PIC X(10).
005400     05  LST-UPDATED-DATE-PARTS REDEFINES LST-UPDATED-DATE.
005500         10  LST-UPD-YYYY        PIC X(04).
005600         10  FILLER              PIC X(01).
005700         10  LST-UPD-MM          PIC X(02).
005800         10  FILLER              PIC X(01).
005900         10  LST-UPD-DD          PIC X(02).
006000     05  FILLER                  PIC X(119).
