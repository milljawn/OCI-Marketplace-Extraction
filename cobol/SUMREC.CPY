000100****************************************************************
000200* SUMREC.CPY                                                  *
000300* RECORD LAYOUT FOR SUMMARY-OUT -- WHOLE-FILE COUNTER ROWS     *
000400* WRITTEN BY MKTSUM05 AT END OF JOB.                           *
000500*----------------------------------------------------------   *
000600* 2024-02-14  AML  TKT#4441  ORIGINAL LAYOUT.                  *
000700****************************************************************
000800 01  SUMMARY-OUT-REC.
000900     05  SUM-METRIC              PIC X(50).
001000     05  SUM-VALUE               PIC 9(07).
001100     05  SUM-GROUP               PIC X(20).
001200         88  SUM-GROUP-OVERVIEW       VALUE 'OVERVIEW'.
001300         88  SUM-GROUP-AVAILABILITY   VALUE 'AVAILABILITY'.
001400         88  SUM-GROUP-PRIORITIES     VALUE 'PRIORITIES'.
001500         88  SUM-GROUP-COMPLIANCE     VALUE 'COMPLIANCE'.
001600         88  SUM-GROUP-TECHNOLOGY     VALUE 'TECHNOLOGY'.
001700     05  FILLER                  PIC X(03).
