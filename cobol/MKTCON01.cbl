000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTCON01.
000600 AUTHOR.                  A. LINDQUIST.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            03/14/1991.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 03/14/91  AML  ORIG     ORIGINAL WRITE-UP.  PROGRAM READ THE  * ORIG    
001600*                      WEEKLY VENDOR PRODUCT CATALOG EXTRACT    * ORIG    
001700*                      AND BUILT ONE CONSOLIDATED CATALOG       * ORIG    
001800*                      RECORD PER PRODUCT NUMBER.               * ORIG    
001900* 07/02/91  AML  TKT0042  ADDED REGION-SEEN COUNTING FOR THE    * TKT0042 
002000*                      MULTI-WAREHOUSE PRODUCT FEED.            * TKT0042 
002100* 11/19/93  RDW  TKT0118  CORRECTED FIRST-RECORD-WINS LOGIC --  * TKT0118 
002200*                      LATER RECORDS WERE CLOBBERING FILLED-IN  * TKT0118 
002300*                      FIELDS INSTEAD OF ONLY FILLING BLANKS.   * TKT0118 
002400* 01/09/95  AML  TKT0166  YEAR-END CLOSE SUPPORT -- NO LOGIC    * TKT0166 
002500*                      CHANGE, COMMENT CLEANUP ONLY.            * TKT0166 
002600* 09/30/98  RDW  Y2K01    YEAR 2000 REMEDIATION.  DATE FIELDS   * Y2K01   
002700*                      EXPANDED TO 4-DIGIT YEAR THROUGHOUT;     * Y2K01   
002800*                      WS-RUN-DATE WORK AREA REBUILT.           * Y2K01   
002900* 02/11/99  RDW  Y2K01    Y2K SIGN-OFF TESTING - NO FURTHER     * Y2K01   
003000*                      CHANGES REQUIRED.                        * Y2K01   
003100* 06/03/04  JKF  TKT0390  VENDOR CATALOG FEED RETIRED; PROGRAM  * TKT0390 
003200*                      REPOINTED AT THE NEW PARTNER PRODUCT     * TKT0390 
003300*                      EXTRACT (SAME FIXED-FORMAT SHAPE).       * TKT0390 
003400* 02/06/24  AML  TKT4410  REPURPOSED FOR THE CLOUD MARKETPLACE  * TKT4410 
003500*                      REALM FEEDS.  PRODUCT NUMBER REPLACED BY * TKT4410 
003600*                      LISTING ID; WAREHOUSE REGION REPLACED BY * TKT4410 
003700*                      CLOUD REALM CODE (COMMERCIAL / US GOV /  * TKT4410 
003800*                      DOD / UK GOV).  RECORD LAYOUTS MOVED TO  * TKT4410 
003900*                      COPYBOOKS LISTREC AND CONSREC.           * TKT4410 
004000* 06/11/24  AML  TKT4583  ADDED 88-LEVEL REALM CONDITIONS AND   * TKT4583
004100*                      REGION-SEEN REDEFINES PER AUDIT REQUEST. * TKT4583
004200* 02/19/24  AML  TKT4610  RECODED 2150-SET-REALM-FLAG AS A      * TKT4610
004300*                      PERFORM...THRU WITH GO TO SHORT-CIRCUITS * TKT4610
004400*                      PER SHOP STANDARD FOR MUTUALLY EXCLUSIVE * TKT4610
004500*                      BRANCH LOGIC -- REVIEW COMMENT.          * TKT4610
004600****************************************************************
004700*
004800* THIS PROGRAM IS JOB STEP 1 OF THE MARKETPLACE CATALOG BATCH.
004900* IT READS THE LISTING-IN EXTRACT (SORTED BY LISTING ID, ONE
005000* RECORD PER LISTING PER CLOUD REALM) AND PERFORMS A SINGLE-
005100* LEVEL CONTROL BREAK ON LISTING ID TO BUILD ONE CONSOLIDATED
005200* WORK RECORD PER UNIQUE LISTING.  WHERE THE SAME LISTING SHOWS
005300* UP IN MORE THAN ONE REALM, THE FIRST RECORD'S DESCRIPTIVE
005400* FIELDS ARE KEPT AND ANY FIELD STILL BLANK OR ZERO IS FILLED
005500* IN FROM A LATER REALM RECORD ("FIRST NON-BLANK WINS").  A
005600* REALM-SEEN FLAG IS SET AND THE REGION COUNT BUMPED FOR EVERY
005700* DISTINCT REALM THE LISTING APPEARS IN.  OUTPUT IS CONSOL-WK,
005800* CONSUMED BY MKTCLS02.
005900*
006000****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT LISTING-IN
007000         ASSIGN TO LSTIN01
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT CONSOL-WK
007400         ASSIGN TO CONWRK01
007500         ORGANIZATION IS SEQUENTIAL.
007600
007700****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  LISTING-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 620 CHARACTERS
008400     DATA RECORD IS LISTING-IN-REC.
008500     COPY LISTREC.
008600
008700 FD  CONSOL-WK
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 520 CHARACTERS
009000     DATA RECORD IS CONSOL-WK-REC.
009100     COPY CONSREC.
009200
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600* STANDALONE SCRATCH COUNTERS -- KEPT AT THE 77 LEVEL RATHER
009700* THAN BURIED IN A GROUP SINCE NOTHING ELSE IN THE PROGRAM EVER
009800* MOVES OR REFERENCES THEM AS A UNIT.
009900 77  WS-UNIQUE-WRITE-CTR         PIC 9(07)   COMP VALUE ZERO.
010000 01  WORK-AREA.
010100     05  MORE-RECS               PIC X(03)   VALUE "YES".
010200     05  H-LISTING-ID            PIC X(20)   VALUE SPACES.
010300     05  WS-LISTING-READ-CTR     PIC 9(07)   COMP VALUE ZERO.
010400     05  FILLER                  PIC X(10)   VALUE SPACES.
010500
010600 01  WS-RUN-DATE.
010700     05  WS-RUN-YYYY             PIC 9(04).
010800     05  WS-RUN-MM               PIC 9(02).
010900     05  WS-RUN-DD               PIC 9(02).
011000     05  FILLER                  PIC X(02)   VALUE SPACES.
011100 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
011200                                 PIC 9(08).
011300
011400****************************************************************
011500 PROCEDURE DIVISION.
011600
011700 0000-MKTCON01.
011800
011900     PERFORM 1000-INIT.
012000     PERFORM 2000-MAINLINE
012100         UNTIL MORE-RECS = "NO".
012200     PERFORM 3000-CLOSING.
012300     STOP RUN.
012400
012500
012600 1000-INIT.
012700
012800     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
012900
013000     OPEN INPUT  LISTING-IN.
013100     OPEN OUTPUT CONSOL-WK.
013200
013300     PERFORM 2050-CLEAR-CONSOL-WORK.
013400     PERFORM 9000-READ-LISTING.
013500     MOVE LST-LISTING-ID TO H-LISTING-ID.
013600
013700
013800 2000-MAINLINE.
013900
014000*    CONTROL BREAK ON LISTING ID -- LISTING-IN IS SORTED BY
014100*    LISTING ID, SO A CHANGE IN KEY MEANS THE PRIOR LISTING IS
014200*    COMPLETE AND CAN BE WRITTEN BEFORE WORK STARTS ON THE NEW
014300*    ONE.
014400     IF  LST-LISTING-ID NOT = H-LISTING-ID
014500         PERFORM 2900-WRITE-CONSOLIDATED
014600         PERFORM 2050-CLEAR-CONSOL-WORK
014700     END-IF
014800
014900*    MERGE THIS REALM RECORD'S FIELDS INTO THE WORK RECORD, THEN
015000*    MARK THE REALM AND BUMP THE REGION COUNT.
015100     PERFORM 2100-MERGE-REALM.
015200     PERFORM 2150-SET-REALM-FLAG THRU 2150-EXIT.
015300
015400     MOVE LST-LISTING-ID TO H-LISTING-ID
015500     PERFORM 9000-READ-LISTING.
015600
015700
015800 2050-CLEAR-CONSOL-WORK.
015900
016000     INITIALIZE CONSOL-WK-REC.
016100     MOVE ZERO  TO CONS-REGION-COUNT.
016200
016300
016400* FIRST-NON-BLANK-WINS -- KEEP THE FIRST REALM RECORD'S
016500* DESCRIPTIVE FIELDS; FILL FROM LATER RECORDS ONLY WHAT IS
016600* STILL BLANK OR ZERO (TKT0118).  EVERY FIELD BELOW IS TESTED
016700* INDEPENDENTLY OF THE OTHERS -- A LISTING CAN HAVE ITS NAME
016800* FILLED FROM THE FIRST REALM RECORD AND ITS PRICE FILLED FROM
016900* THE SECOND, SO THIS CANNOT BE A FIRST-MATCH CASCADE.
017000 2100-MERGE-REALM.
017100
017200*    IDENTIFYING AND DESCRIPTIVE FIELDS.
017300     IF  CONS-LISTING-ID = SPACES
017400         MOVE LST-LISTING-ID TO CONS-LISTING-ID
017500     END-IF
017600
017700     IF  CONS-NAME = SPACES
017800         MOVE LST-NAME TO CONS-NAME
017900     END-IF
018000
018100     IF  CONS-PUBLISHER = SPACES
018200         MOVE LST-PUBLISHER TO CONS-PUBLISHER
018300     END-IF
018400
018500     IF  CONS-CATEGORY = SPACES
018600         MOVE LST-CATEGORY TO CONS-CATEGORY
018700     END-IF
018800
018900     IF  CONS-SHORT-DESC = SPACES
019000         MOVE LST-SHORT-DESC TO CONS-SHORT-DESC
019100     END-IF
019200
019300     IF  CONS-TAGS = SPACES
019400         MOVE LST-TAGS TO CONS-TAGS
019500     END-IF
019600
019700     IF  CONS-PACKAGE-TYPE = SPACES
019800         MOVE LST-PACKAGE-TYPE TO CONS-PACKAGE-TYPE
019900     END-IF
020000
020100     IF  CONS-PRICING-TYPE = SPACES
020200         MOVE LST-PRICING-TYPE TO CONS-PRICING-TYPE
020300     END-IF
020400
020500*    PRICING FIELDS -- PRICE-RATE TESTS AGAINST ZERO RATHER THAN
020600*    SPACES SINCE IT IS A NUMERIC FIELD.
020700     IF  CONS-PRICE-RATE = ZERO
020800         MOVE LST-PRICE-RATE TO CONS-PRICE-RATE
020900     END-IF
021000
021100     IF  CONS-CURRENCY = SPACES
021200         MOVE LST-CURRENCY TO CONS-CURRENCY
021300     END-IF
021400
021500     IF  CONS-PRICE-UNIT = SPACES
021600         MOVE LST-PRICE-UNIT TO CONS-PRICE-UNIT
021700     END-IF
021800
021900     IF  CONS-FREE-TRIAL = SPACES
022000         MOVE LST-FREE-TRIAL TO CONS-FREE-TRIAL
022100     END-IF
022200
022300*    MARKETPLACE FLAG FIELDS.
022400     IF  CONS-ORA-VALID = SPACES
022500         MOVE LST-ORA-VALID TO CONS-ORA-VALID
022600     END-IF
022700
022800     IF  CONS-DOC-URL-FLAG = SPACES
022900         MOVE LST-DOC-URL-FLAG TO CONS-DOC-URL-FLAG
023000     END-IF
023100
023200     IF  CONS-SUPPORT-FLAG = SPACES
023300         MOVE LST-SUPPORT-FLAG TO CONS-SUPPORT-FLAG
023400     END-IF
023500
023600     IF  CONS-VIDEO-FLAG = SPACES
023700         MOVE LST-VIDEO-FLAG TO CONS-VIDEO-FLAG
023800     END-IF
023900
024000     IF  CONS-UPDATED-DATE = SPACES
024100         MOVE LST-UPDATED-DATE TO CONS-UPDATED-DATE
024200     END-IF.
024300
024400
024500* ONE AVAILABILITY FLAG PER REALM CODE SEEN; REGION COUNT IS
024600* THE NUMBER OF DISTINCT REALMS THE LISTING APPEARS IN (TKT4583).
024700* A LISTING-IN RECORD CARRIES EXACTLY ONE REALM CODE, SO THIS IS
024800* CODED AS A SHORT-CIRCUIT FALL-THROUGH TEST OF THAT CODE, EACH
024900* BRANCH EXITING AS SOON AS ITS REALM MATCHES (TKT4610).
025000 2150-SET-REALM-FLAG.
025100
025200*    COMMERCIAL REALM -- THE BULK OF CATALOG TRAFFIC.
025300     IF  LST-REALM-COMMERCIAL
025400         IF  CONS-SEEN-C1 NOT = "Y"
025500             MOVE "Y" TO CONS-SEEN-C1
025600             ADD 1 TO CONS-REGION-COUNT
025700         END-IF
025800         GO TO 2150-EXIT
025900     END-IF.
026000
026100*    US GOVERNMENT EAST REGION REALM.
026200     IF  LST-REALM-US-GOV-EAST
026300         IF  CONS-SEEN-G3 NOT = "Y"
026400             MOVE "Y" TO CONS-SEEN-G3
026500             ADD 1 TO CONS-REGION-COUNT
026600         END-IF
026700         GO TO 2150-EXIT
026800     END-IF.
026900
027000*    US GOVERNMENT WEST REGION REALM.
027100     IF  LST-REALM-US-GOV-WEST
027200         IF  CONS-SEEN-G4 NOT = "Y"
027300             MOVE "Y" TO CONS-SEEN-G4
027400             ADD 1 TO CONS-REGION-COUNT
027500         END-IF
027600         GO TO 2150-EXIT
027700     END-IF.
027800
027900*    DOD EAST REGION REALM.
028000     IF  LST-REALM-DOD-EAST
028100         IF  CONS-SEEN-D2 NOT = "Y"
028200             MOVE "Y" TO CONS-SEEN-D2
028300             ADD 1 TO CONS-REGION-COUNT
028400         END-IF
028500         GO TO 2150-EXIT
028600     END-IF.
028700
028800*    DOD WEST REGION REALM.
028900     IF  LST-REALM-DOD-WEST
029000         IF  CONS-SEEN-D3 NOT = "Y"
029100             MOVE "Y" TO CONS-SEEN-D3
029200             ADD 1 TO CONS-REGION-COUNT
029300         END-IF
029400         GO TO 2150-EXIT
029500     END-IF.
029600
029700*    DOD LEGACY REALM -- OLDER CONTRACT VEHICLE FEEDS STILL
029800*    CARRY THIS CODE; MKTCLS02 TREATS IT AS DOD-AVAILABLE.
029900     IF  LST-REALM-DOD-LEGACY
030000         IF  CONS-SEEN-LD NOT = "Y"
030100             MOVE "Y" TO CONS-SEEN-LD
030200             ADD 1 TO CONS-REGION-COUNT
030300         END-IF
030400         GO TO 2150-EXIT
030500     END-IF.
030600
030700*    UK GOVERNMENT REALM -- LAST BRANCH TESTED; FALLS STRAIGHT
030800*    THROUGH TO THE EXIT PARAGRAPH, NO GO TO REQUIRED.
030900     IF  LST-REALM-UK-GOV
031000         IF  CONS-SEEN-UK NOT = "Y"
031100             MOVE "Y" TO CONS-SEEN-UK
031200             ADD 1 TO CONS-REGION-COUNT
031300         END-IF
031400     END-IF.
031500
031600 2150-EXIT.
031700     EXIT.
031800
031900
032000 2900-WRITE-CONSOLIDATED.
032100
032200     IF  CONS-LISTING-ID NOT = SPACES
032300         WRITE CONSOL-WK-REC
032400         ADD 1 TO WS-UNIQUE-WRITE-CTR
032500     END-IF.
032600
032700
032800 3000-CLOSING.
032900
033000     PERFORM 2900-WRITE-CONSOLIDATED.
033100
033200     CLOSE LISTING-IN.
033300     CLOSE CONSOL-WK.
033400
033500
033600 9000-READ-LISTING.
033700
033800     READ LISTING-IN
033900         AT END
034000             MOVE "NO" TO MORE-RECS
034100         NOT AT END
034200             ADD 1 TO WS-LISTING-READ-CTR
034300     END-READ.
034400
034500
