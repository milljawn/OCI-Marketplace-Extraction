000100****************************************************************
000200* CATREC.CPY                                                  *
000300* RECORD LAYOUT FOR CATALOG-OUT -- THE CONSOLIDATED, CLASSIFIED*
000400* AND SCORED SALES CATALOG RECORD.  BUILT BY MKTCLS02, SORTED  *
000500* INTO FINAL GOVERNMENT-TIER/SCORE SEQUENCE BY MKTSRT03, AND   *
000600* READ BY MKTPUB04, MKTSUM05 AND MKTGOV06.                     *
000700*----------------------------------------------------------   *
000800* 2024-02-08  AML  TKT#4411  ORIGINAL LAYOUT.                  *
000900* 2024-03-02  AML  TKT#4455  CORRECTED FILLER TO HOLD RECORD   *
001000*                            AT THE DECLARED 400-BYTE LENGTH.  *
001100****************************************************************
001200 01  CATALOG-OUT-REC.
001300     05  CAT-LISTING-ID          PIC X(20).
001400     05  CAT-NAME                PIC X(60).
001500     05  CAT-PUBLISHER           PIC X(40).
001600     05  CAT-CATEGORY            PIC X(20).
001700     05  CAT-COMMERCIAL          PIC X(03).
001800         88  CAT-COMMERCIAL-YES       VALUE 'YES'.
001900     05  CAT-US-GOV              PIC X(03).
002000         88  CAT-US-GOV-YES           VALUE 'YES'.
002100     05  CAT-DOD                 PIC X(03).
002200         88  CAT-DOD-YES              VALUE 'YES'.
002300     05  CAT-UK-GOV              PIC X(03).
002400         88  CAT-UK-GOV-YES           VALUE 'YES'.
002500     05  CAT-REGION-COUNT        PIC 9(02).
002600     05  CAT-GOV-AUTH-LEVEL      PIC X(25).
002700     05  CAT-FEDRAMP             PIC X(16).
002800     05  CAT-IMPACT-LEVEL        PIC X(16).
002900     05  CAT-CMMC                PIC X(14).
003000     05  CAT-CERTS               PIC X(60).
003100     05  CAT-CERTS-SLOTS REDEFINES CAT-CERTS.
003200         10  CAT-CERT-SLOT       PIC X(10) OCCURS 6 TIMES.
003300     05  CAT-EXPORT-CTRL         PIC X(12).
003400         88  CAT-EXPORT-RESTRICTED    VALUE 'RESTRICTED'.
003500     05  CAT-PRICING-MODEL       PIC X(24).
003600     05  CAT-SALES-SCORE         PIC 9(02).
003700     05  CAT-GOV-PRIORITY        PIC X(08).
003800         88  CAT-PRIORITY-CRITICAL    VALUE 'CRITICAL'.
003900         88  CAT-PRIORITY-HIGH        VALUE 'HIGH'.
004000         88  CAT-PRIORITY-MEDIUM      VALUE 'MEDIUM'.
004100         88  CAT-PRIORITY-LOW         VALUE 'LOW'.
004200     05  CAT-MARKET-SEG          PIC X(12).
004300     05  CAT-DEPLOY-CPLX         PIC X(07).
004400     05  CAT-ENT-READY           PIC X(06).
004500     05  CAT-SEC-FLAG            PIC X(01).
004600         88  CAT-SEC-FLAG-YES         VALUE 'Y'.
004700     05  CAT-AI-FLAG             PIC X(01).
004800         88  CAT-AI-FLAG-YES          VALUE 'Y'.
004900     05  CAT-DB-FLAG             PIC X(01).
005000         88  CAT-DB-FLAG-YES          VALUE 'Y'.
005100     05  CAT-NET-FLAG            PIC X(01).
005200         88  CAT-NET-FLAG-YES         VALUE 'Y'.
005300     05  FILLER                  PIC X(40).
