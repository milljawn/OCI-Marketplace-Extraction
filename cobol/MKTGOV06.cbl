000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTGOV06.
000600 AUTHOR.                  A. LINDQUIST.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            01/28/1995.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 01/28/95  AML  ORIG     ORIGINAL WRITE-UP.  PROGRAM VALIDATED * ORIG
001600*                      SOFT-DRINK FUNDRAISER ORDER RECORDS AND  * ORIG
001700*                      PRODUCED A SALES REPORT WITH TEAM AND    * ORIG
001800*                      GRAND TOTALS, PLUS A SEPARATE ERROR      * ORIG
001900*                      REPORT FOR REJECTED RECORDS.             * ORIG
002000* 09/17/97  RDW  TKT0166  CORRECTED DEPOSIT RATE FOR WISCONSIN  * TKT0166
002100*                      ORDERS TO MATCH THE STATE BOTTLE BILL.   * TKT0166
002200* 04/02/98  JKF  Y2K01    YEAR 2000 REMEDIATION -- RUN DATE     * Y2K01
002300*                      EXPANDED TO A 4-DIGIT YEAR, SIGNED OFF   * Y2K01
002400*                      AS COMPLIANT.                             *Y2K01
002500* 02/19/24  AML  TKT4462  REBUILT AS THE GOVERNMENT OPPORTUNI-  * TKT4462
002600*                      TIES FILTER STEP OF THE CLOUD MARKET-    * TKT4462
002700*                      PLACE BATCH.  VALIDATION AND THE ERROR   * TKT4462
002800*                      REPORT WERE DROPPED -- CATALOG-OUT IS    * TKT4462
002900*                      ALREADY EDITED BY MKTCLS02 -- AND        * TKT4462
003000*                      REPLACED WITH THE MULTI-REALM COUNT,     * TKT4462
003100*                      COMPLIANCE SCORE AND MARKET POTENTIAL    * TKT4462
003200*                      CALCULATIONS.                            * TKT4462
003300* 02/23/24  AML  TKT4612  RECODED 2500-COMPUTE-MARKET-POTENTIAL * TKT4612
003400*                      AS A PERFORM...THRU WITH GO TO SHORT-    * TKT4612
003500*                      CIRCUITS, SAME VALIDATION-CASCADE STYLE  * TKT4612
003600*                      USED ELSEWHERE IN THIS BATCH, SINCE      * TKT4612
003700*                      MARKET POTENTIAL IS A FIRST-MATCH LOOKUP. * TKT4612
003800*                      ALSO EXPANDED REMARKS PER REVIEW COMMENT. * TKT4612
003900****************************************************************
004000*
004100* THIS PROGRAM IS JOB STEP 6, THE LAST STEP, OF THE MARKETPLACE
004200* CATALOG BATCH.  IT READS THE FINAL CATALOG-OUT FILE AND SELECTS
004300* EVERY RECORD AVAILABLE TO THE US GOVERNMENT OR DOD REALMS.
004400* EACH SELECTED RECORD IS EXTENDED WITH THE MULTI-REALM COUNT,
004500* THE COMPLIANCE SCORE AND THE GOVERNMENT MARKET POTENTIAL, AND
004600* WRITTEN TO GOVANL-OUT FOR THE FEDERAL
004700* ACCOUNT TEAM.
004800*
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT CATALOG-OUT
005900         ASSIGN TO CATOUT03
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT GOVANL-OUT
006300         ASSIGN TO GOVOUT06
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600****************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  CATALOG-OUT
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 400 CHARACTERS
007300     DATA RECORD IS CATALOG-OUT-REC.
007400     COPY CATREC.
007500
007600 FD  GOVANL-OUT
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 400 CHARACTERS
007900     DATA RECORD IS GOVANL-OUT-REC.
008000     COPY GOVREC.
008100
008200* RAW FLAT VIEW OF THE OUTPUT RECORD, CARRIED FOR THE FEDERAL
008300* ACCOUNT TEAM'S SPREADSHEET LOAD UTILITY (TKT4462).
008400 01  GOVANL-OUT-REC-ALT REDEFINES GOVANL-OUT-REC
008500                                 PIC X(400).
008600
008700****************************************************************
008800 WORKING-STORAGE SECTION.
008900
009000* STANDALONE SCRATCH COUNTER -- KEPT AT THE 77 LEVEL SINCE IT
009100* IS NEVER MOVED OR TESTED AS PART OF A LARGER GROUP.
009200 77  WS-SELECT-CTR               PIC 9(07)   COMP VALUE ZERO.
009300 01  WORK-AREA.
009400     05  MORE-RECS               PIC X(03)   VALUE "YES".
009500     05  WS-READ-CTR             PIC 9(07)   COMP VALUE ZERO.
009600     05  WS-SELECT-SW            PIC X(01)   VALUE "N".
009700         88  RECORD-SELECTED                 VALUE "Y".
009800     05  FILLER                  PIC X(10)   VALUE SPACES.
009900
010000 01  WS-RUN-DATE.
010100     05  WS-RUN-YYYY             PIC 9(04).
010200     05  WS-RUN-MM               PIC 9(02).
010300     05  WS-RUN-DD               PIC 9(02).
010400     05  FILLER                  PIC X(02)   VALUE SPACES.
010500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
010600                                 PIC 9(08).
010700
010800* COMPLIANCE-SCORE AND MARKET-POTENTIAL WORK FIELDS.  EACH SCORE
010900* IS ACCUMULATED IN A COMP WORK FIELD, THEN CAPPED AND MOVED TO THE REPORT
011000* RECORD, WHICH IS DISPLAY PER THE SHOP'S REPORT-FIELD HABIT.
011100 01  WS-SCORE-AREA COMP.
011200*    ROLLING COMPLIANCE-SCORE ACCUMULATOR -- SEE 2400 BELOW.
011300     05  WS-COMPLIANCE-SCORE     PIC 9(02)   VALUE ZERO.
011400*    0, 1, OR 2 -- HOW MANY OF US-GOV/DOD THE LISTING REACHES.
011500     05  WS-MULTI-REALM          PIC 9(01)   VALUE ZERO.
011600     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
011700
011800* ONE-SHOT INSPECT COUNTERS -- RESET AND REUSED EVERY RECORD BY
011900* 2400-COMPUTE-COMPLIANCE-SCORE, NOT CARRIED FORWARD BETWEEN
012000* RECORDS.
012100 01  WS-CERT-TALLIES COMP.
012200     05  WS-SOC2-HITS            PIC 9(03)   VALUE ZERO.
012300     05  WS-ISO-HITS             PIC 9(03)   VALUE ZERO.
012400     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
012500
012600****************************************************************
012700 PROCEDURE DIVISION.
012800
012900 0000-MKTGOV06.
013000
013100     PERFORM 1000-INIT.
013200     PERFORM 2000-MAINLINE
013300         UNTIL MORE-RECS = "NO".
013400     PERFORM 8000-CLOSING.
013500     STOP RUN.
013600
013700
013800 1000-INIT.
013900
014000     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
014100
014200     OPEN INPUT  CATALOG-OUT.
014300     OPEN OUTPUT GOVANL-OUT.
014400
014500     PERFORM 9000-READ-CATALOG.
014600
014700
014800 2000-MAINLINE.
014900
015000     PERFORM 2100-TEST-SELECTION.
015100
015200     IF  RECORD-SELECTED
015300         PERFORM 2200-BUILD-GOV-RECORD
015400         PERFORM 2900-WRITE-GOV-RECORD
015500     END-IF.
015600
015700     PERFORM 9000-READ-CATALOG.
015800
015900
016000* A RECORD QUALIFIES FOR THE GOVERNMENT OPPORTUNITIES SHEET WHEN
016100* IT IS AVAILABLE TO THE US GOVERNMENT REALM OR THE DOD REALM --
016200* EITHER ONE IS SUFFICIENT, SO THIS STAYS A SIMPLE OR TEST RATHER
016300* THAN A CASCADE.
016400 2100-TEST-SELECTION.
016500
016600     MOVE "N" TO WS-SELECT-SW.
016700
016800     IF  CAT-US-GOV-YES OR CAT-DOD-YES
016900         MOVE "Y" TO WS-SELECT-SW
017000     END-IF.
017100
017200
017300 2200-BUILD-GOV-RECORD.
017400
017500     MOVE SPACES             TO GOVANL-OUT-REC.
017600
017700*    CARRY-FORWARD FIELDS -- THESE PASS THROUGH UNCHANGED FROM
017800*    THE CATALOG RECORD MKTCLS02 ALREADY BUILT.
017900     MOVE CAT-LISTING-ID     TO GOV-LISTING-ID.
018000     MOVE CAT-NAME           TO GOV-NAME.
018100     MOVE CAT-PUBLISHER      TO GOV-PUBLISHER.
018200     MOVE CAT-CATEGORY       TO GOV-CATEGORY.
018300     MOVE CAT-US-GOV         TO GOV-US-GOV.
018400     MOVE CAT-DOD            TO GOV-DOD.
018500     MOVE CAT-GOV-AUTH-LEVEL TO GOV-GOV-AUTH-LEVEL.
018600     MOVE CAT-FEDRAMP        TO GOV-FEDRAMP.
018700     MOVE CAT-IMPACT-LEVEL   TO GOV-IMPACT-LEVEL.
018800     MOVE CAT-CMMC           TO GOV-CMMC.
018900     MOVE CAT-CERTS          TO GOV-CERTS.
019000     MOVE CAT-GOV-PRIORITY   TO GOV-GOV-PRIORITY.
019100     MOVE CAT-SALES-SCORE    TO GOV-SALES-SCORE.
019200
019300*    DERIVED FIELDS -- ONLY THIS PROGRAM COMPUTES THESE THREE.
019400     PERFORM 2300-COMPUTE-MULTI-REALM.
019500     PERFORM 2400-COMPUTE-COMPLIANCE-SCORE.
019600     PERFORM 2500-COMPUTE-MARKET-POTENTIAL THRU 2500-EXIT.
019700
019800     MOVE WS-MULTI-REALM       TO GOV-MULTI-REALM.
019900     MOVE WS-COMPLIANCE-SCORE  TO GOV-COMPLIANCE-SCORE.
020000
020100
020200* MULTI-REALM COUNT = (1 IF US-GOV=YES) + (1 IF DOD=YES).  A
020300* LISTING SOLD INTO BOTH REALMS IS A STRONGER FEDERAL ACCOUNT
020400* PROSPECT THAN ONE SOLD INTO JUST ONE, SO THE FEDERAL TEAM
020500* SORTS ON THIS COUNT.
020600 2300-COMPUTE-MULTI-REALM.
020700
020800     MOVE ZERO TO WS-MULTI-REALM.
020900
021000     IF  CAT-US-GOV-YES
021100         ADD 1 TO WS-MULTI-REALM
021200     END-IF.
021300
021400     IF  CAT-DOD-YES
021500         ADD 1 TO WS-MULTI-REALM
021600     END-IF.
021700
021800
021900* COMPLIANCE SCORE -- +3 FEDRAMP SPECIFIED, +3 IMPACT
022000* LEVEL SPECIFIED, +2 CMMC SPECIFIED, +1 CERT LIST CONTAINS
022100* SOC 2, +1 CERT LIST CONTAINS ISO 27001.  CAPPED AT 10.  EACH
022200* COMPONENT IS INDEPENDENT OF THE OTHERS (A LISTING CAN EARN ALL
022300* FIVE AT ONCE), SO THIS STAYS FIVE SEPARATE ADDS RATHER THAN A
022400* FIRST-MATCH CASCADE.
022500 2400-COMPUTE-COMPLIANCE-SCORE.
022600
022700     MOVE ZERO TO WS-COMPLIANCE-SCORE.
022800     MOVE ZERO TO WS-SOC2-HITS.
022900     MOVE ZERO TO WS-ISO-HITS.
023000
023100*    FEDRAMP TIER NAMED -- 3 POINTS.
023200     IF  CAT-FEDRAMP NOT = "NOT SPECIFIED"
023300         ADD 3 TO WS-COMPLIANCE-SCORE
023400     END-IF.
023500
023600*    DOD IMPACT LEVEL NAMED -- 3 POINTS.
023700     IF  CAT-IMPACT-LEVEL NOT = "NOT SPECIFIED"
023800         ADD 3 TO WS-COMPLIANCE-SCORE
023900     END-IF.
024000
024100*    CMMC LEVEL NAMED -- 2 POINTS.
024200     IF  CAT-CMMC NOT = "NOT SPECIFIED"
024300         ADD 2 TO WS-COMPLIANCE-SCORE
024400     END-IF.
024500
024600*    SOC 2 IN THE CERTIFICATION LIST -- 1 POINT.
024700     INSPECT CAT-CERTS TALLYING WS-SOC2-HITS FOR ALL "SOC 2".
024800     IF  WS-SOC2-HITS > ZERO
024900         ADD 1 TO WS-COMPLIANCE-SCORE
025000     END-IF.
025100
025200*    ISO 27001 IN THE CERTIFICATION LIST -- 1 POINT.
025300     INSPECT CAT-CERTS TALLYING WS-ISO-HITS FOR ALL "ISO 27001".
025400     IF  WS-ISO-HITS > ZERO
025500         ADD 1 TO WS-COMPLIANCE-SCORE
025600     END-IF.
025700
025800*    CAP AT 10 -- ALL FIVE COMPONENTS TOGETHER SUM TO 10
025900*    EXACTLY, SO THIS IS A BELT-AND-SUSPENDERS CLAMP RATHER THAN
026000*    A ROUTINELY-HIT LIMIT.
026100     IF  WS-COMPLIANCE-SCORE > 10
026200         MOVE 10 TO WS-COMPLIANCE-SCORE
026300     END-IF.
026400
026500
026600* GOVERNMENT MARKET POTENTIAL -- FIRST MATCH WINS.
026700* RECODED (TKT4612) AS A PERFORM...THRU WITH GO TO SHORT-
026800* CIRCUITS INSTEAD OF EVALUATE TRUE, MATCHING THE SHOP'S
026900* VALIDATION-CASCADE STYLE: THE HIGHEST-PRIORITY CONDITION THAT
027000* FIRES SETS THE RESULT AND JUMPS TO THE EXIT PARAGRAPH WITHOUT
027100* FALLING THROUGH THE REMAINING, LOWER-PRIORITY TESTS.
027200 2500-COMPUTE-MARKET-POTENTIAL.
027300
027400*    HIGHEST TIER -- DOD AVAILABILITY COMBINED WITH A CRITICAL
027500*    GOVERNMENT SALES PRIORITY IS THE STRONGEST POSSIBLE SIGNAL
027600*    TO THE FEDERAL ACCOUNT TEAM.
027700     IF  CAT-DOD-YES AND CAT-PRIORITY-CRITICAL
027800         MOVE "VERY HIGH" TO GOV-MARKET-POTENTIAL
027900         GO TO 2500-EXIT
028000     END-IF.
028100
028200*    NEXT -- US GOVERNMENT AVAILABILITY WITH A CRITICAL OR HIGH
028300*    SALES PRIORITY.
028400     IF  CAT-US-GOV-YES AND
028500             (CAT-PRIORITY-CRITICAL OR CAT-PRIORITY-HIGH)
028600         MOVE "HIGH     " TO GOV-MARKET-POTENTIAL
028700         GO TO 2500-EXIT
028800     END-IF.
028900
029000*    NEXT -- A MEDIUM GOVERNMENT SALES PRIORITY REGARDLESS OF
029100*    WHICH REALM, SINCE THIS RECORD ALREADY PASSED THE SELECTION
029200*    TEST ABOVE AND IS AVAILABLE TO AT LEAST ONE GOVERNMENT
029300*    REALM.
029400     IF  CAT-PRIORITY-MEDIUM
029500         MOVE "MEDIUM   " TO GOV-MARKET-POTENTIAL
029600         GO TO 2500-EXIT
029700     END-IF.
029800
029900*    NONE OF THE ABOVE MATCHED -- LOW MARKET POTENTIAL, LAST
030000*    BRANCH, FALLS THROUGH TO THE EXIT PARAGRAPH.
030100     MOVE "LOW      " TO GOV-MARKET-POTENTIAL.
030200
030300 2500-EXIT.
030400     EXIT.
030500
030600
030700 2900-WRITE-GOV-RECORD.
030800
030900     WRITE GOVANL-OUT-REC.
031000     ADD 1 TO WS-SELECT-CTR.
031100
031200
031300 8000-CLOSING.
031400
031500     CLOSE CATALOG-OUT.
031600     CLOSE GOVANL-OUT.
031700
031800
031900 9000-READ-CATALOG.
032000
032100     READ CATALOG-OUT
032200         AT END
032300             MOVE "NO" TO MORE-RECS
032400         NOT AT END
032500             ADD 1 TO WS-READ-CTR
032600     END-READ.
