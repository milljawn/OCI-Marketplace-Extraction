000100****************************************************************
000200* CONSREC.CPY                                                 *
000300* RECORD LAYOUT FOR THE CONSOLIDATED-LISTING WORK FILE         *
000400* (CONSOL-WK) -- ONE RECORD PER UNIQUE LISTING ID, BUILT BY    *
000500* MKTCON01 AND CONSUMED BY MKTCLS02.  NOT AN EXTERNAL          *
000600* DELIVERABLE -- INTERNAL JOB-STEP HANDOFF ONLY.               *
000700*----------------------------------------------------------   *
000800* 2024-02-06  AML  TKT#4410  ORIGINAL LAYOUT.                  *
000900****************************************************************
001000 01  CONSOL-WK-REC.
001100     05  CONS-LISTING-ID         PIC X(20).
001200     05  CONS-NAME               PIC X(60).
001300     05  CONS-PUBLISHER          PIC X(40).
001400     05  CONS-CATEGORY           PIC X(20).
001500     05  CONS-SHORT-DESC         PIC X(150).
001600     05  CONS-TAGS               PIC X(150).
001700     05  CONS-PACKAGE-TYPE       PIC X(12).
001800     05  CONS-PRICING-TYPE       PIC X(12).
001900     05  CONS-PRICE-RATE         PIC 9(7)V99.
002000     05  CONS-CURRENCY           PIC X(03).
002100     05  CONS-PRICE-UNIT         PIC X(08).
002200     05  CONS-FREE-TRIAL         PIC X(01).
002300     05  CONS-ORA-VALID          PIC X(01).
002400     05  CONS-DOC-URL-FLAG       PIC X(01).
002500     05  CONS-SUPPORT-FLAG       PIC X(01).
002600     05  CONS-VIDEO-FLAG         PIC X(01).
002700     05  CONS-UPDATED-DATE       PIC X(10).
002800     05  CONS-REALM-FLAGS.
002900         10  CONS-SEEN-C1        PIC X(01).
003000             88  CONS-SEEN-C1-YES     VALUE 'Y'.
003100         10  CONS-SEEN-G3        PIC X(01).
003200             88  CONS-SEEN-G3-YES     VALUE 'Y'.
003300         10  CONS-SEEN-G4        PIC X(01).
003400             88  CONS-SEEN-G4-YES     VALUE 'Y'.
003500         10  CONS-SEEN-D2        PIC X(01).
003600             88  CONS-SEEN-D2-YES     VALUE 'Y'.
003700         10  CONS-SEEN-D3        PIC X(01).
003800             88  CONS-SEEN-D3-YES     VALUE 'Y'.
003900         10  CONS-SEEN-LD        PIC X(01).
004000             88  CONS-SEEN-LD-YES     VALUE 'Y'.
004100         10  CONS-SEEN-UK        PIC X(01).
004200             88  CONS-SEEN-UK-YES     VALUE 'Y'.
004300     05  CONS-REALM-NUM REDEFINES CONS-REALM-FLAGS PIC X(07).
004400     05  CONS-REGION-COUNT       PIC 9(02).
004500     05  FILLER                  PIC X(12).
