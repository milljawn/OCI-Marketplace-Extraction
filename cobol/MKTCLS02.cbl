000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTCLS02.
000600 AUTHOR.                  A. LINDQUIST.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            01/20/1992.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 01/20/92  AML  ORIG     ORIGINAL WRITE-UP.  PROGRAM APPLIED   * ORIG
001600*                      THE VENDOR-PRODUCT PRICING DECISION      * ORIG
001700*                      TABLE AND BUILT THE BILLABLE PRODUCT     * ORIG
001800*                      REPORT RECORD.                           * ORIG
001900* 05/11/92  AML  TKT0071  ADDED PREMIUM/DISCOUNT BUILDING CODES.* TKT0071
002000* 08/30/94  RDW  TKT0140  CORRECTED DISCOUNT ROUNDING ON THE    * TKT0140
002100*                      JANUARY/DECEMBER SEASONAL BUILDINGS.     * TKT0140
002200* 03/15/98  RDW  Y2K01    YEAR 2000 REMEDIATION -- NO DATE       *Y2K01
002300*                      ARITHMETIC IN THIS PROGRAM, SIGNED OFF   * Y2K01
002400*                      AS COMPLIANT.                             *Y2K01
002500* 07/09/04  JKF  TKT0390  CONVERTED FROM THE BUILDING-CODE      * TKT0390
002600*                      PRICING TABLE TO THE PARTNER-PRODUCT     * TKT0390
002700*                      CLASSIFICATION TABLE (SAME TECHNIQUE).   * TKT0390
002800* 02/08/24  AML  TKT4411  REBUILT AS THE CATALOG CLASSIFICATION * TKT4411
002900*                      AND SCORING STEP OF THE CLOUD MARKET-    * TKT4411
003000*                      PLACE BATCH.  INPUT IS NOW CONSOL-WK;    * TKT4411
003100*                      OUTPUT IS THE UNSORTED CATALOG WORK FILE * TKT4411
003200*                      CATALOG-UNS.  KEYWORD SCANS REPLACE THE  * TKT4411
003300*                      OLD BUILDING-CODE TABLE LOOKUP.          * TKT4411
003400* 03/02/24  AML  TKT4455  ADDED SECURITY CERTIFICATION LIST     * TKT4455
003500*                      BUILDER AND EXPORT CONTROL CHECK.        * TKT4455
003600* 06/20/24  AML  TKT4590  ADDED TECHNOLOGY FLAG SCAN (SECURITY/ * TKT4590
003700*                      AI-ML/DATABASE/NETWORKING) PER SALES OPS * TKT4590
003800*                      REQUEST FOR THE SUMMARY REPORT.          * TKT4590
003900* 02/21/24  AML  TKT4611  RECODED 2200-GOV-AUTH-LEVEL AS A      * TKT4611
004000*                      PERFORM...THRU WITH GO TO SHORT-CIRCUITS * TKT4611
004100*                      (SAME PATTERN AS THE VALIDATION-CASCADE  * TKT4611
004200*                      STYLE USED ELSEWHERE IN THIS BATCH)      * TKT4611
004300*                      SINCE THE GOV-AUTH-LEVEL SCAN IS A       * TKT4611
004400*                      FIRST-MATCH RULE, NOT INDEPENDENT TESTS. * TKT4611
004500*                      ALSO EXPANDED THE KEYWORD-SCAN COMMENTS  * TKT4611
004600*                      PER REVIEW -- EACH INSPECT NOW DOCUMENTS * TKT4611
004700*                      THE BUSINESS REASON FOR THE PHRASE IT    * TKT4611
004800*                      TESTS, NOT JUST THE COUNTER IT BUMPS.    * TKT4611
004900****************************************************************
005000*
005100* THIS PROGRAM IS JOB STEP 2 OF THE MARKETPLACE CATALOG BATCH.
005200* FOR EACH CONSOLIDATED LISTING ON CONSOL-WK IT SCANS THE
005300* COMBINED NAME/DESCRIPTION/TAG TEXT FOR GOVERNMENT-READINESS
005400* AND COMPLIANCE KEYWORDS, SCORES THE LISTING FOR SALES AND
005500* GOVERNMENT PRIORITY, FORMATS THE PRICING MODEL AND WRITES ONE
005600* CATALOG-UNS RECORD.  THE CATALOG IS STILL IN LISTING-ID
005700* SEQUENCE AT THIS POINT -- MKTSRT03 PUTS IT IN FINAL
005800* GOVERNMENT-TIER/SCORE SEQUENCE.
005900*
006000****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT CONSOL-WK
007000         ASSIGN TO CONWRK01
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT CATALOG-UNS
007400         ASSIGN TO CATWRK02
007500         ORGANIZATION IS SEQUENTIAL.
007600
007700****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  CONSOL-WK
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 520 CHARACTERS
008400     DATA RECORD IS CONSOL-WK-REC.
008500     COPY CONSREC.
008600
008700 FD  CATALOG-UNS
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 400 CHARACTERS
009000     DATA RECORD IS CATALOG-OUT-REC.
009100     COPY CATREC.
009200
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 01  WORK-AREA.
009700     05  MORE-RECS               PIC X(03)   VALUE "YES".
009800     05  WS-READ-CTR             PIC 9(07)   COMP VALUE ZERO.
009900     05  WS-WRITE-CTR            PIC 9(07)   COMP VALUE ZERO.
010000     05  FILLER                  PIC X(10)   VALUE SPACES.
010100
010200 01  WS-RUN-DATE.
010300     05  WS-RUN-YYYY             PIC 9(04).
010400     05  WS-RUN-MM               PIC 9(02).
010500     05  WS-RUN-DD               PIC 9(02).
010600     05  FILLER                  PIC X(02)   VALUE SPACES.
010700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
010800                                 PIC 9(08).
010900
011000* COMBINED TEXT SCANNED BY THE KEYWORD RULES -- NAME, SHORT
011100* DESCRIPTION AND TAGS, UPPER-CASED.
011200 01  WS-TEXT-CONTENT             PIC X(360).
011300 01  WS-CATNAME-CONTENT          PIC X(80).
011400
011500 01  WS-KEYWORD-TALLIES COMP.
011600*        FEDRAMP TIER COUNTERS -- FED BY 2050-SCAN-KEYWORDS,
011700*        READ BACK BY 2300-FEDRAMP-STATUS HIGH TIER FIRST.
011800     05  WS-T-FEDRAMP-HIGH       PIC 9(03)   VALUE ZERO.
011900     05  WS-T-FEDRAMP-MODERATE   PIC 9(03)   VALUE ZERO.
012000     05  WS-T-FEDRAMP-LOW        PIC 9(03)   VALUE ZERO.
012100     05  WS-T-FEDRAMP-ANY        PIC 9(03)   VALUE ZERO.
012200     05  WS-T-FEDRAMP-ALT        PIC 9(03)   VALUE ZERO.
012300*        DOD IMPACT LEVEL COUNTERS -- READ BACK BY 2400-IMPACT-
012400*        LEVEL HIGHEST LEVEL FIRST.
012500     05  WS-T-IL6                PIC 9(03)   VALUE ZERO.
012600     05  WS-T-IL5                PIC 9(03)   VALUE ZERO.
012700     05  WS-T-IL4                PIC 9(03)   VALUE ZERO.
012800     05  WS-T-IL2                PIC 9(03)   VALUE ZERO.
012900     05  WS-T-DOD-GENERIC        PIC 9(03)   VALUE ZERO.
013000*        CMMC MATURITY LEVEL COUNTERS -- READ BACK BY 2500-CMMC-
013100*        LEVEL HIGHEST LEVEL FIRST.
013200     05  WS-T-CMMC-L3            PIC 9(03)   VALUE ZERO.
013300     05  WS-T-CMMC-L2            PIC 9(03)   VALUE ZERO.
013400     05  WS-T-CMMC-ANY           PIC 9(03)   VALUE ZERO.
013500*        SECURITY CERTIFICATION COUNTERS -- EACH INDEPENDENT,
013600*        STRUNG TOGETHER BY 2600-BUILD-CERTS.
013700     05  WS-T-SOC2               PIC 9(03)   VALUE ZERO.
013800     05  WS-T-ISO27001           PIC 9(03)   VALUE ZERO.
013900     05  WS-T-PCIDSS             PIC 9(03)   VALUE ZERO.
014000     05  WS-T-HIPAA              PIC 9(03)   VALUE ZERO.
014100     05  WS-T-NIST               PIC 9(03)   VALUE ZERO.
014200     05  WS-T-FIPS140            PIC 9(03)   VALUE ZERO.
014300*        EXPORT-CONTROL COUNTER -- ANY HIT MARKS THE LISTING
014400*        RESTRICTED IN 2700-EXPORT-CONTROL.
014500     05  WS-T-EXPORT-CTRL        PIC 9(03)   VALUE ZERO.
014600*        MARKET-SEGMENT COUNTERS -- SCANNED AGAINST CATEGORY+
014700*        NAME ONLY; READ BACK BY 2800-MARKET-SEGMENT FIRST MATCH.
014800     05  WS-T-SEG-SECURITY       PIC 9(03)   VALUE ZERO.
014900     05  WS-T-SEG-DATABASE       PIC 9(03)   VALUE ZERO.
015000     05  WS-T-SEG-ANALYTICS      PIC 9(03)   VALUE ZERO.
015100     05  WS-T-SEG-NETWORK        PIC 9(03)   VALUE ZERO.
015200     05  WS-T-SEG-AIML           PIC 9(03)   VALUE ZERO.
015300*        TECHNOLOGY-FLAG COUNTERS -- SCANNED AGAINST THE FULL
015400*        SELLING-COPY TEXT; EACH SETS ITS OWN CAT-XX-FLAG IN
015500*        2900-TECH-FLAGS INDEPENDENTLY OF THE OTHERS.
015600     05  WS-T-TECH-SEC           PIC 9(03)   VALUE ZERO.
015700     05  WS-T-TECH-AI            PIC 9(03)   VALUE ZERO.
015800     05  WS-T-TECH-DB            PIC 9(03)   VALUE ZERO.
015900     05  WS-T-TECH-NET           PIC 9(03)   VALUE ZERO.
016000*        SALES-SCORE INPUT COUNTERS -- READ BY 3100-SALES-SCORE.
016100     05  WS-T-PUB-BIGNAME        PIC 9(03)   VALUE ZERO.
016200     05  WS-T-CAT-PRIORITY       PIC 9(03)   VALUE ZERO.
016300     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
016400
016500 01  WS-SCORE-AREA COMP.
016600     05  WS-SALES-SCORE          PIC S9(3)   VALUE ZERO.
016700     05  WS-GOV-SCORE            PIC S9(3)   VALUE ZERO.
016800     05  WS-ENT-SCORE            PIC S9(3)   VALUE ZERO.
016900     05  FILLER                  PIC X(04)   DISPLAY VALUE SPACES.
017000
017100 01  WS-CERT-PTR                 PIC 9(03)   COMP VALUE 1.
017200 01  WS-DOD-OC2-SEEN             PIC X(01)   VALUE "N".
017300     88  DOD-OC2-SEEN                        VALUE "Y".
017400 01  WS-DOD-LEGACY-ONLY          PIC X(01)   VALUE "N".
017500     88  DOD-LEGACY-ONLY                     VALUE "Y".
017600 01  WS-US-GOV-SEEN              PIC X(01)   VALUE "N".
017700     88  US-GOV-SEEN                         VALUE "Y".
017800 01  WS-FEDRAMP-SPECIFIED        PIC X(01)   VALUE "N".
017900     88  FEDRAMP-SPECIFIED                   VALUE "Y".
018000 01  WS-CMMC-SPECIFIED           PIC X(01)   VALUE "N".
018100     88  CMMC-SPECIFIED                      VALUE "Y".
018200
018300****************************************************************
018400 PROCEDURE DIVISION.
018500
018600 0000-MKTCLS02.
018700
018800     PERFORM 1000-INIT.
018900     PERFORM 2000-MAINLINE
019000         UNTIL MORE-RECS = "NO".
019100     PERFORM 8000-CLOSING.
019200     STOP RUN.
019300
019400
019500 1000-INIT.
019600
019700     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
019800
019900     OPEN INPUT  CONSOL-WK.
020000     OPEN OUTPUT CATALOG-UNS.
020100
020200     PERFORM 9000-READ-CONSOL.
020300
020400
020500 2000-MAINLINE.
020600
020700     PERFORM 2050-SCAN-KEYWORDS.
020800     PERFORM 2100-SET-AVAILABILITY.
020900     PERFORM 2200-GOV-AUTH-LEVEL THRU 2200-EXIT.
021000     PERFORM 2300-FEDRAMP-STATUS.
021100     PERFORM 2400-IMPACT-LEVEL.
021200     PERFORM 2500-CMMC-LEVEL.
021300     PERFORM 2600-BUILD-CERTS.
021400     PERFORM 2700-EXPORT-CONTROL.
021500     PERFORM 2800-MARKET-SEGMENT.
021600     PERFORM 2900-TECH-FLAGS.
021700     PERFORM 3100-SALES-SCORE.
021800     PERFORM 3200-GOV-PRIORITY.
021900     PERFORM 3300-DEPLOY-CPLX.
022000     PERFORM 3400-ENT-READY.
022100     PERFORM 4100-PRICING-MODEL.
022200     PERFORM 4900-WRITE-CATALOG.
022300     PERFORM 9000-READ-CONSOL.
022400
022500
022600* BUILD THE COMBINED KEYWORD-SCAN TEXT, UPPER-CASE IT, AND RUN
022700* EVERY INSPECT TALLY ONCE PER LISTING SO THE RULE PARAGRAPHS
022800* BELOW ONLY HAVE TO TEST A COUNTER.  WS-TEXT-CONTENT IS THE
022900* NAME/SHORT-DESC/TAGS BLOCK (THE "SELLING COPY" A BUYER READS);
023000* WS-CATNAME-CONTENT IS THE NARROWER CATEGORY/NAME BLOCK USED
023100* ONLY FOR THE MARKET-SEGMENT TEST BELOW, SO A LISTING TAGGED
023200* "NETWORKING" IN ITS CATEGORY IS NOT ACCIDENTALLY SEGMENTED AS
023300* SECURITY JUST BECAUSE ITS DESCRIPTION MENTIONS A FIREWALL.
023400 2050-SCAN-KEYWORDS.
023500
023600     INITIALIZE CATALOG-OUT-REC.
023700     MOVE SPACES TO WS-TEXT-CONTENT.
023800     STRING CONS-NAME       DELIMITED BY SIZE
023900            CONS-SHORT-DESC DELIMITED BY SIZE
024000            CONS-TAGS       DELIMITED BY SIZE
024100            INTO WS-TEXT-CONTENT.
024200     INSPECT WS-TEXT-CONTENT
024300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
024400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024500
024600     MOVE SPACES TO WS-CATNAME-CONTENT.
024700     STRING CONS-CATEGORY DELIMITED BY SIZE
024800            CONS-NAME     DELIMITED BY SIZE
024900            INTO WS-CATNAME-CONTENT.
025000     INSPECT WS-CATNAME-CONTENT
025100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
025200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025300
025400*    ZEROIZE EVERY TALLY BEFORE THE SCAN -- WORKING-STORAGE IS
025500*    NOT RE-INITIALIZED BETWEEN LISTINGS, SO A COUNTER LEFT
025600*    NONZERO FROM THE PRIOR RECORD WOULD FALSELY TRIP A RULE
025700*    BELOW FOR A LISTING THAT NEVER MENTIONED THE KEYWORD.
025800     MOVE ZERO TO WS-T-FEDRAMP-HIGH WS-T-FEDRAMP-MODERATE
025900                  WS-T-FEDRAMP-LOW WS-T-FEDRAMP-ANY
026000                  WS-T-FEDRAMP-ALT WS-T-IL6 WS-T-IL5 WS-T-IL4
026100                  WS-T-IL2 WS-T-DOD-GENERIC WS-T-CMMC-L3
026200                  WS-T-CMMC-L2 WS-T-CMMC-ANY WS-T-SOC2
026300                  WS-T-ISO27001 WS-T-PCIDSS WS-T-HIPAA
026400                  WS-T-NIST WS-T-FIPS140 WS-T-EXPORT-CTRL
026500                  WS-T-SEG-SECURITY WS-T-SEG-DATABASE
026600                  WS-T-SEG-ANALYTICS WS-T-SEG-NETWORK
026700                  WS-T-SEG-AIML WS-T-TECH-SEC WS-T-TECH-AI
026800                  WS-T-TECH-DB WS-T-TECH-NET WS-T-PUB-BIGNAME
026900                  WS-T-CAT-PRIORITY.
027000
027100*    FEDRAMP AUTHORIZATION KEYWORDS -- THE SCAN READS THESE BACK
027200*    IN STRICT HIGH/MODERATE/LOW/ANY/ALT PRIORITY ORDER, SO THE
027300*    SCAN HERE ONLY HAS TO BUMP THE RIGHT COUNTER; IT DOES NOT
027400*    NEED TO PICK A WINNER ITSELF.
027500*    "FEDRAMP HIGH" IS THE STRICTEST OF THE THREE PUBLISHED
027600*    FEDRAMP IMPACT TIERS -- LISTINGS CARRYING IT OUTRANK ANY
027700*    LOWER-TIER OR GENERIC FEDRAMP MENTION.
027800     INSPECT WS-TEXT-CONTENT TALLYING
027900         WS-T-FEDRAMP-HIGH     FOR ALL "FEDRAMP HIGH".
028000*    "FEDRAMP MODERATE" IS THE MOST COMMON AUTHORIZED TIER FOR
028100*    LINE-OF-BUSINESS SAAS OFFERINGS.
028200     INSPECT WS-TEXT-CONTENT TALLYING
028300         WS-T-FEDRAMP-MODERATE FOR ALL "FEDRAMP MODERATE".
028400*    "FEDRAMP LOW" COVERS LOW-IMPACT, LOW-SENSITIVITY OFFERINGS.
028500     INSPECT WS-TEXT-CONTENT TALLYING
028600         WS-T-FEDRAMP-LOW      FOR ALL "FEDRAMP LOW".
028700*    SOME VENDORS WRITE "FEDRAMP AUTHORIZED" WITHOUT NAMING THE
028800*    TIER; TREAT IT AS EQUIVALENT TO A LOW-TIER MENTION SINCE A
028900*    LISTING WITH A SPECIFIC TIER ALREADY TRIPS ONE OF THE
029000*    COUNTERS ABOVE AND WILL OUTRANK IT ANYWAY.
029100     INSPECT WS-TEXT-CONTENT TALLYING
029200         WS-T-FEDRAMP-LOW      FOR ALL "FEDRAMP AUTHORIZED".
029300*    BARE "FEDRAMP" WITH NO TIER WORD AT ALL -- CATCH-ALL FOR
029400*    "FEDRAMP READY" MARKETING COPY THAT IS NOT YET AUTHORIZED.
029500     INSPECT WS-TEXT-CONTENT TALLYING
029600         WS-T-FEDRAMP-ANY      FOR ALL "FEDRAMP".
029700*    "FISMA" SIGNALS FEDERAL-EQUIVALENT COMPLIANCE EVEN WHEN THE
029800*    LISTING NEVER MENTIONS FEDRAMP BY NAME.
029900     INSPECT WS-TEXT-CONTENT TALLYING
030000         WS-T-FEDRAMP-ALT      FOR ALL "FISMA".
030100*    GENERIC "FEDERAL COMPLIANCE" CLAIM -- WEAKEST OF THE ALT
030200*    SIGNALS, BUT STILL BETTER THAN NO GOVERNMENT SIGNAL AT ALL.
030300     INSPECT WS-TEXT-CONTENT TALLYING
030400         WS-T-FEDRAMP-ALT      FOR ALL "FEDERAL COMPLIANCE".
030500
030600*    DOD IMPACT LEVEL KEYWORDS -- THE SCAN READS THESE HIGH TO LOW
030700*    (IL6 OUTRANKS IL5 OUTRANKS IL4 OUTRANKS IL2) SINCE A
030800*    LISTING AUTHORIZED AT A HIGHER IMPACT LEVEL IS ALSO FIT FOR
030900*    EVERY LOWER LEVEL'S WORKLOADS.
031000*    IL6 (SECRET) IS THE HIGHEST DOD IMPACT LEVEL THIS CATALOG
031100*    TRACKS -- BOTH THE SHORT CODE AND THE SPELLED-OUT FORM ARE
031200*    SCANNED BECAUSE VENDOR COPY USES EITHER.
031300     INSPECT WS-TEXT-CONTENT TALLYING
031400         WS-T-IL6              FOR ALL "IL6".
031500     INSPECT WS-TEXT-CONTENT TALLYING
031600         WS-T-IL6              FOR ALL "IMPACT LEVEL 6".
031700*    IL5 (CUI HIGH) -- CONTROLLED UNCLASSIFIED INFORMATION AT
031800*    THE HEIGHTENED CONFIDENTIALITY TIER.
031900     INSPECT WS-TEXT-CONTENT TALLYING
032000         WS-T-IL5              FOR ALL "IL5".
032100     INSPECT WS-TEXT-CONTENT TALLYING
032200         WS-T-IL5              FOR ALL "IMPACT LEVEL 5".
032300*    IL4 (CUI) -- STANDARD CONTROLLED UNCLASSIFIED INFORMATION
032400*    TIER; THE MOST COMMON DOD IMPACT LEVEL IN THE CATALOG.
032500     INSPECT WS-TEXT-CONTENT TALLYING
032600         WS-T-IL4              FOR ALL "IL4".
032700     INSPECT WS-TEXT-CONTENT TALLYING
032800         WS-T-IL4              FOR ALL "IMPACT LEVEL 4".
032900*    IL2 (UNCLASSIFIED) -- THE LOWEST FORMAL DOD IMPACT LEVEL;
033000*    PUBLICLY RELEASABLE, NON-CONTROLLED INFORMATION.
033100     INSPECT WS-TEXT-CONTENT TALLYING
033200         WS-T-IL2              FOR ALL "IL2".
033300     INSPECT WS-TEXT-CONTENT TALLYING
033400         WS-T-IL2              FOR ALL "IMPACT LEVEL 2".
033500*    GENERIC DOD/DEFENSE/CLASSIFIED LANGUAGE WITH NO SPECIFIC
033600*    IMPACT LEVEL NAMED -- FALLS THROUGH TO "DOD COMPATIBLE" IN
033700*    IMPACT LEVEL WHEN NONE OF THE NUMBERED LEVELS ABOVE MATCHED.
033800     INSPECT WS-TEXT-CONTENT TALLYING
033900         WS-T-DOD-GENERIC      FOR ALL "DOD".
034000     INSPECT WS-TEXT-CONTENT TALLYING
034100         WS-T-DOD-GENERIC      FOR ALL "DEFENSE".
034200     INSPECT WS-TEXT-CONTENT TALLYING
034300         WS-T-DOD-GENERIC      FOR ALL "CLASSIFIED".
034400
034500*    CMMC MATURITY LEVEL KEYWORDS -- THE SCAN PREFERS THE HIGHEST
034600*    LEVEL NAMED, SAME HIGH-TO-LOW REASONING AS THE IMPACT
034700*    LEVELS ABOVE.  BOTH THE "LEVEL N" AND "LN" SHORT FORMS ARE
034800*    SCANNED SINCE VENDOR LISTINGS ARE NOT CONSISTENT.
034900     INSPECT WS-TEXT-CONTENT TALLYING
035000         WS-T-CMMC-L3          FOR ALL "CMMC LEVEL 3".
035100     INSPECT WS-TEXT-CONTENT TALLYING
035200         WS-T-CMMC-L3          FOR ALL "CMMC L3".
035300     INSPECT WS-TEXT-CONTENT TALLYING
035400         WS-T-CMMC-L2          FOR ALL "CMMC LEVEL 2".
035500     INSPECT WS-TEXT-CONTENT TALLYING
035600         WS-T-CMMC-L2          FOR ALL "CMMC L2".
035700*    BARE "CMMC" WITH NO LEVEL NAMED -- TREATED AS "LEVEL 1 OR
035800*    BETTER" SINCE EVERY CMMC-CERTIFIED CONTRACTOR CLEARS AT
035900*    LEAST LEVEL 1.
036000     INSPECT WS-TEXT-CONTENT TALLYING
036100         WS-T-CMMC-ANY         FOR ALL "CMMC".
036200
036300*    SECURITY CERTIFICATION KEYWORDS -- THESE BUILD CAT-CERTS
036400*    FROM THESE INDEPENDENTLY (A LISTING CAN CARRY SEVERAL AT
036500*    ONCE, UNLIKE THE FIRST-MATCH FEDRAMP/IL/CMMC RULES ABOVE).
036600     INSPECT WS-TEXT-CONTENT TALLYING
036700         WS-T-SOC2             FOR ALL "SOC 2".
036800     INSPECT WS-TEXT-CONTENT TALLYING
036900         WS-T-SOC2             FOR ALL "SOC2".
037000     INSPECT WS-TEXT-CONTENT TALLYING
037100         WS-T-ISO27001         FOR ALL "ISO 27001".
037200     INSPECT WS-TEXT-CONTENT TALLYING
037300         WS-T-ISO27001         FOR ALL "ISO27001".
037400     INSPECT WS-TEXT-CONTENT TALLYING
037500         WS-T-PCIDSS           FOR ALL "PCI DSS".
037600     INSPECT WS-TEXT-CONTENT TALLYING
037700         WS-T-PCIDSS           FOR ALL "PCI-DSS".
037800     INSPECT WS-TEXT-CONTENT TALLYING
037900         WS-T-HIPAA            FOR ALL "HIPAA".
038000     INSPECT WS-TEXT-CONTENT TALLYING
038100         WS-T-NIST             FOR ALL "NIST 800".
038200     INSPECT WS-TEXT-CONTENT TALLYING
038300         WS-T-FIPS140          FOR ALL "FIPS 140".
038400
038500*    EXPORT CONTROL KEYWORDS -- THESE FLAG THE LISTING
038600*    "RESTRICTED" IF ANY OF THESE APPEAR; A FALSE NEGATIVE HERE
038700*    IS A COMPLIANCE RISK, SO THE SCAN IS DELIBERATELY BROAD
038800*    (ITAR, EAR, AND BOTH PLAIN-ENGLISH PHRASINGS).
038900     INSPECT WS-TEXT-CONTENT TALLYING
039000         WS-T-EXPORT-CTRL      FOR ALL "ITAR".
039100     INSPECT WS-TEXT-CONTENT TALLYING
039200         WS-T-EXPORT-CTRL      FOR ALL "EAR ".
039300     INSPECT WS-TEXT-CONTENT TALLYING
039400         WS-T-EXPORT-CTRL      FOR ALL "EXPORT CONTROL".
039500     INSPECT WS-TEXT-CONTENT TALLYING
039600         WS-T-EXPORT-CTRL      FOR ALL "EXPORT RESTRICTION".
039700
039800*    MARKET SEGMENT KEYWORDS -- SCANNED AGAINST THE NARROWER
039900*    CATEGORY+NAME TEXT, NOT THE FULL SELLING COPY, SO A
040000*    DATABASE PRODUCT THAT MERELY MENTIONS "FIREWALL" ONCE IN
040100*    ITS DESCRIPTION DOES NOT GET MIS-SEGMENTED AS SECURITY.
040200*    THE SEGMENT SCAN READS THESE FIRST-MATCH, SECURITY FIRST.
040300     INSPECT WS-CATNAME-CONTENT TALLYING
040400         WS-T-SEG-SECURITY     FOR ALL "SECURITY".
040500     INSPECT WS-CATNAME-CONTENT TALLYING
040600         WS-T-SEG-SECURITY     FOR ALL "FIREWALL".
040700     INSPECT WS-CATNAME-CONTENT TALLYING
040800         WS-T-SEG-SECURITY     FOR ALL "VPN".
040900     INSPECT WS-CATNAME-CONTENT TALLYING
041000         WS-T-SEG-DATABASE     FOR ALL "DATABASE".
041100     INSPECT WS-CATNAME-CONTENT TALLYING
041200         WS-T-SEG-DATABASE     FOR ALL "SQL".
041300     INSPECT WS-CATNAME-CONTENT TALLYING
041400         WS-T-SEG-DATABASE     FOR ALL "NOSQL".
041500     INSPECT WS-CATNAME-CONTENT TALLYING
041600         WS-T-SEG-ANALYTICS    FOR ALL "ANALYTICS".
041700     INSPECT WS-CATNAME-CONTENT TALLYING
041800         WS-T-SEG-ANALYTICS    FOR ALL "BI".
041900     INSPECT WS-CATNAME-CONTENT TALLYING
042000         WS-T-SEG-ANALYTICS    FOR ALL "REPORTING".
042100     INSPECT WS-CATNAME-CONTENT TALLYING
042200         WS-T-SEG-NETWORK      FOR ALL "NETWORK".
042300     INSPECT WS-CATNAME-CONTENT TALLYING
042400         WS-T-SEG-NETWORK      FOR ALL "DNS".
042500     INSPECT WS-CATNAME-CONTENT TALLYING
042600         WS-T-SEG-AIML         FOR ALL "AI".
042700     INSPECT WS-CATNAME-CONTENT TALLYING
042800         WS-T-SEG-AIML         FOR ALL "ML".
042900     INSPECT WS-CATNAME-CONTENT TALLYING
043000         WS-T-SEG-AIML         FOR ALL "MACHINE LEARNING".
043100
043200*    TECHNOLOGY FLAG KEYWORDS (TKT4590) -- UNLIKE THE SEGMENT SCAN
043300*    ABOVE, EACH TECHNOLOGY FLAG IS TESTED INDEPENDENTLY AND SCANS
043400*    THE FULL SELLING-COPY TEXT, SO A NETWORKING LISTING THAT ALSO
043500*    MENTIONS ENCRYPTION STILL SETS THE SECURITY FLAG.
043600     INSPECT WS-TEXT-CONTENT TALLYING
043700         WS-T-TECH-SEC         FOR ALL "SECURITY".
043800     INSPECT WS-TEXT-CONTENT TALLYING
043900         WS-T-TECH-SEC         FOR ALL "FIREWALL".
044000     INSPECT WS-TEXT-CONTENT TALLYING
044100         WS-T-TECH-SEC         FOR ALL "VPN".
044200     INSPECT WS-TEXT-CONTENT TALLYING
044300         WS-T-TECH-SEC         FOR ALL "ENCRYPTION".
044400     INSPECT WS-TEXT-CONTENT TALLYING
044500         WS-T-TECH-SEC         FOR ALL "AUTH".
044600     INSPECT WS-TEXT-CONTENT TALLYING
044700         WS-T-TECH-SEC         FOR ALL "SIEM".
044800     INSPECT WS-TEXT-CONTENT TALLYING
044900         WS-T-TECH-SEC         FOR ALL "VULNERABILITY".
045000
045100     INSPECT WS-TEXT-CONTENT TALLYING
045200         WS-T-TECH-AI          FOR ALL "AI ".
045300     INSPECT WS-TEXT-CONTENT TALLYING
045400         WS-T-TECH-AI          FOR ALL "ARTIFICIAL INTELLIGENCE".
045500     INSPECT WS-TEXT-CONTENT TALLYING
045600         WS-T-TECH-AI          FOR ALL "MACHINE LEARNING".
045700     INSPECT WS-TEXT-CONTENT TALLYING
045800         WS-T-TECH-AI          FOR ALL " ML ".
045900     INSPECT WS-TEXT-CONTENT TALLYING
046000         WS-T-TECH-AI          FOR ALL "DEEP LEARNING".
046100     INSPECT WS-TEXT-CONTENT TALLYING
046200         WS-T-TECH-AI          FOR ALL "NEURAL".
046300
046400     INSPECT WS-TEXT-CONTENT TALLYING
046500         WS-T-TECH-DB          FOR ALL "DATABASE".
046600     INSPECT WS-TEXT-CONTENT TALLYING
046700         WS-T-TECH-DB          FOR ALL "SQL".
046800     INSPECT WS-TEXT-CONTENT TALLYING
046900         WS-T-TECH-DB          FOR ALL "NOSQL".
047000     INSPECT WS-TEXT-CONTENT TALLYING
047100         WS-T-TECH-DB          FOR ALL "MONGODB".
047200     INSPECT WS-TEXT-CONTENT TALLYING
047300         WS-T-TECH-DB          FOR ALL "MYSQL".
047400     INSPECT WS-TEXT-CONTENT TALLYING
047500         WS-T-TECH-DB          FOR ALL "POSTGRES".
047600     INSPECT WS-TEXT-CONTENT TALLYING
047700         WS-T-TECH-DB          FOR ALL "ORACLE".
047800
047900     INSPECT WS-TEXT-CONTENT TALLYING
048000         WS-T-TECH-NET         FOR ALL "NETWORK".
048100     INSPECT WS-TEXT-CONTENT TALLYING
048200         WS-T-TECH-NET         FOR ALL "LOAD BALANCER".
048300     INSPECT WS-TEXT-CONTENT TALLYING
048400         WS-T-TECH-NET         FOR ALL "DNS".
048500     INSPECT WS-TEXT-CONTENT TALLYING
048600         WS-T-TECH-NET         FOR ALL "CDN".
048700     INSPECT WS-TEXT-CONTENT TALLYING
048800         WS-T-TECH-NET         FOR ALL "PROXY".
048900     INSPECT WS-TEXT-CONTENT TALLYING
049000         WS-T-TECH-NET         FOR ALL "GATEWAY".
049100
049200*    MAJOR-PUBLISHER NAME CHECK -- TESTED AGAINST CONS-PUBLISHER
049300*    ALONE (NOT THE SELLING COPY) SO A SMALL VENDOR WHOSE
049400*    DESCRIPTION MERELY SAYS "COMPATIBLE WITH ORACLE" DOES NOT
049500*    PICK UP THE BIG-NAME SALES-SCORE BONUS BELOW.
049600     INSPECT CONS-PUBLISHER TALLYING
049700         WS-T-PUB-BIGNAME      FOR ALL "ORACLE".
049800     INSPECT CONS-PUBLISHER TALLYING
049900         WS-T-PUB-BIGNAME      FOR ALL "MICROSOFT".
050000     INSPECT CONS-PUBLISHER TALLYING
050100         WS-T-PUB-BIGNAME      FOR ALL "VMWARE".
050200     INSPECT CONS-PUBLISHER TALLYING
050300         WS-T-PUB-BIGNAME      FOR ALL "CISCO".
050400     INSPECT CONS-PUBLISHER TALLYING
050500         WS-T-PUB-BIGNAME      FOR ALL "PALO ALTO".
050600     INSPECT CONS-PUBLISHER TALLYING
050700         WS-T-PUB-BIGNAME      FOR ALL "FORTINET".
050800
050900*    PRIORITY-CATEGORY CHECK -- TESTED AGAINST CONS-CATEGORY
051000*    ALONE.  THESE ARE THE CATEGORIES SALES OPS FLAGGED AS
051100*    HISTORICALLY HIGH-CONVERTING FOR GOVERNMENT BUYERS, SO A
051200*    HIT HERE ADDS ONE POINT TO THE SALES PRIORITY SCORE.
051300     INSPECT CONS-CATEGORY TALLYING
051400         WS-T-CAT-PRIORITY     FOR ALL "SECURITY".
051500     INSPECT CONS-CATEGORY TALLYING
051600         WS-T-CAT-PRIORITY     FOR ALL "NETWORKING".
051700     INSPECT CONS-CATEGORY TALLYING
051800         WS-T-CAT-PRIORITY     FOR ALL "DATABASE".
051900     INSPECT CONS-CATEGORY TALLYING
052000         WS-T-CAT-PRIORITY     FOR ALL "ANALYTICS".
052100     INSPECT CONS-CATEGORY TALLYING
052200         WS-T-CAT-PRIORITY     FOR ALL "MONITORING".
052300
052400*    DERIVED REALM SWITCHES -- COLLAPSE THE SIX CONS-SEEN-XX
052500*    FLAGS FROM MKTCON01 INTO THE THREE BROADER SWITCHES THE
052600*    RULE PARAGRAPHS BELOW ACTUALLY TEST.  COMPUTED ONCE HERE
052700*    SO 2200/2600-3200 DO NOT EACH RE-DERIVE THEM.
052800     MOVE "N" TO WS-DOD-OC2-SEEN.
052900     IF  CONS-SEEN-D2-YES OR CONS-SEEN-D3-YES
053000         MOVE "Y" TO WS-DOD-OC2-SEEN
053100     END-IF.
053200
053300*    "LEGACY ONLY" MEANS THE LISTING SHOWS UP IN THE OLD DOD
053400*    CONTRACT-VEHICLE REALM BUT NEVER IN A CURRENT OC2 REALM --
053500*    THE AUTH-LEVEL AND SALES-SCORE PARAGRAPHS BOTH TREAT THAT AS A
053600*    WEAKER SIGNAL THAN A CURRENT DOD AUTHORIZATION.
053700     MOVE "N" TO WS-DOD-LEGACY-ONLY.
053800     IF  CONS-SEEN-LD-YES AND NOT DOD-OC2-SEEN
053900         MOVE "Y" TO WS-DOD-LEGACY-ONLY
054000     END-IF.
054100
054200     MOVE "N" TO WS-US-GOV-SEEN.
054300     IF  CONS-SEEN-G3-YES OR CONS-SEEN-G4-YES
054400         MOVE "Y" TO WS-US-GOV-SEEN
054500     END-IF.
054600
054700
054800* AVAILABILITY FLAGS -- ONE YES/NO PER REALM FAMILY,
054900* CARRIED STRAIGHT FROM THE CONSOL-WK SEEN-FLAGS MKTCON01 SET.
055000* THESE ARE INDEPENDENT OF EACH OTHER (A LISTING CAN BE YES IN
055100* ALL FOUR AT ONCE), SO THEY STAY AS FOUR SEPARATE IF TESTS
055200* RATHER THAN A FIRST-MATCH CASCADE.
055300 2100-SET-AVAILABILITY.
055400
055500*    COMMERCIAL AVAILABILITY.
055600     MOVE "NO " TO CAT-COMMERCIAL.
055700     IF  CONS-SEEN-C1-YES
055800         MOVE "YES" TO CAT-COMMERCIAL
055900     END-IF.
056000
056100*    US GOVERNMENT AVAILABILITY (EAST OR WEST REALM).
056200     MOVE "NO " TO CAT-US-GOV.
056300     IF  US-GOV-SEEN
056400         MOVE "YES" TO CAT-US-GOV
056500     END-IF.
056600
056700*    DOD AVAILABILITY -- CURRENT OC2 REALM OR THE OLDER LEGACY
056800*    REALM BOTH COUNT AS DOD-AVAILABLE FOR THIS FLAG; THE AUTH-LEVEL RULE
056900*    BELOW IS WHAT DISTINGUISHES CURRENT FROM LEGACY.
057000     MOVE "NO " TO CAT-DOD.
057100     IF  DOD-OC2-SEEN OR CONS-SEEN-LD-YES
057200         MOVE "YES" TO CAT-DOD
057300     END-IF.
057400
057500*    UK GOVERNMENT AVAILABILITY.
057600     MOVE "NO " TO CAT-UK-GOV.
057700     IF  CONS-SEEN-UK-YES
057800         MOVE "YES" TO CAT-UK-GOV
057900     END-IF.
058000
058100     MOVE CONS-LISTING-ID  TO CAT-LISTING-ID.
058200     MOVE CONS-NAME        TO CAT-NAME.
058300     MOVE CONS-PUBLISHER   TO CAT-PUBLISHER.
058400     MOVE CONS-CATEGORY    TO CAT-CATEGORY.
058500     MOVE CONS-REGION-COUNT TO CAT-REGION-COUNT.
058600
058700
058800* GOVERNMENT AUTHORIZATION LEVEL -- FIRST MATCH WINS.
058900* RECODED (TKT4611) AS A PERFORM...THRU WITH GO TO SHORT-
059000* CIRCUITS INSTEAD OF EVALUATE TRUE, MATCHING THE SHOP'S
059100* VALIDATION-CASCADE STYLE FOR MUTUALLY-EXCLUSIVE BRANCH TESTS:
059200* EACH CONDITION THAT FIRES SETS ITS RESULT AND JUMPS STRAIGHT
059300* TO THE EXIT PARAGRAPH WITHOUT FALLING THROUGH THE REMAINING,
059400* LOWER-PRIORITY TESTS.
059500 2200-GOV-AUTH-LEVEL.
059600
059700*    HIGHEST PRIORITY -- CURRENT DOD OC2-REALM AUTHORIZATION.
059800     IF  DOD-OC2-SEEN
059900         MOVE "DOD IMPACT LEVEL READY" TO CAT-GOV-AUTH-LEVEL
060000         GO TO 2200-EXIT
060100     END-IF.
060200
060300*    NEXT -- LEGACY-ONLY DOD CONTRACT VEHICLE, NO CURRENT OC2
060400*    REALM SEEN.
060500     IF  CONS-SEEN-LD-YES
060600         MOVE "DOD LEGACY AUTHORIZED" TO CAT-GOV-AUTH-LEVEL
060700         GO TO 2200-EXIT
060800     END-IF.
060900
061000*    NEXT -- US GOVERNMENT (NON-DOD) REALM, FEDRAMP IS THE
061100*    GOVERNING AUTHORITY.
061200     IF  US-GOV-SEEN
061300         MOVE "FEDRAMP AUTHORITY" TO CAT-GOV-AUTH-LEVEL
061400         GO TO 2200-EXIT
061500     END-IF.
061600
061700*    NO GOVERNMENT REALM SEEN AT ALL -- COMMERCIAL-ONLY LISTING,
061800*    LAST BRANCH, FALLS THROUGH TO THE EXIT PARAGRAPH.
061900     MOVE "COMMERCIAL ONLY" TO CAT-GOV-AUTH-LEVEL.
062000
062100 2200-EXIT.
062200     EXIT.
062300
062400
062500* FEDRAMP STATUS -- FIRST MATCH WINS, HIGHEST TIER FIRST.
062600 2300-FEDRAMP-STATUS.
062700
062800     EVALUATE TRUE
062900         WHEN WS-T-FEDRAMP-HIGH > ZERO
063000             MOVE "FEDRAMP HIGH    " TO CAT-FEDRAMP
063100         WHEN WS-T-FEDRAMP-MODERATE > ZERO
063200             MOVE "FEDRAMP MODERATE" TO CAT-FEDRAMP
063300         WHEN WS-T-FEDRAMP-LOW > ZERO
063400             MOVE "FEDRAMP LOW     " TO CAT-FEDRAMP
063500         WHEN WS-T-FEDRAMP-ANY > ZERO
063600             MOVE "FEDRAMP READY   " TO CAT-FEDRAMP
063700         WHEN WS-T-FEDRAMP-ALT > ZERO
063800             MOVE "FEDERAL READY   " TO CAT-FEDRAMP
063900         WHEN OTHER
064000             MOVE "NOT SPECIFIED   " TO CAT-FEDRAMP
064100     END-EVALUATE.
064200
064300*    REMEMBER WHETHER A FEDRAMP TIER WAS FOUND AT ALL -- THE SCORING
064400*    PARAGRAPH BELOW ADDS A GOVERNMENT-PRIORITY POINT FOR ANY SPECIFIED
064500*    TIER, REGARDLESS OF WHICH ONE.
064600     MOVE "N" TO WS-FEDRAMP-SPECIFIED.
064700     IF  CAT-FEDRAMP NOT = "NOT SPECIFIED   "
064800         MOVE "Y" TO WS-FEDRAMP-SPECIFIED
064900     END-IF.
065000
065100
065200* DOD IMPACT LEVEL -- FIRST MATCH WINS, HIGHEST LEVEL
065300* FIRST (A LISTING CLEARED FOR IL6 IS ALSO FIT FOR IL5/IL4/IL2
065400* WORKLOADS, SO THE HIGHEST NAMED LEVEL IS THE ONE REPORTED).
065500 2400-IMPACT-LEVEL.
065600
065700     EVALUATE TRUE
065800         WHEN WS-T-IL6 > ZERO
065900             MOVE "IL6 (SECRET)    " TO CAT-IMPACT-LEVEL
066000         WHEN WS-T-IL5 > ZERO
066100             MOVE "IL5 (CUI HIGH)  " TO CAT-IMPACT-LEVEL
066200         WHEN WS-T-IL4 > ZERO
066300             MOVE "IL4 (CUI)       " TO CAT-IMPACT-LEVEL
066400         WHEN WS-T-IL2 > ZERO
066500             MOVE "IL2 (UNCLASS)   " TO CAT-IMPACT-LEVEL
066600         WHEN WS-T-DOD-GENERIC > ZERO
066700             MOVE "DOD COMPATIBLE  " TO CAT-IMPACT-LEVEL
066800         WHEN OTHER
066900             MOVE "NOT SPECIFIED   " TO CAT-IMPACT-LEVEL
067000     END-EVALUATE.
067100
067200
067300* CMMC LEVEL -- FIRST MATCH WINS, HIGHEST LEVEL FIRST.
067400 2500-CMMC-LEVEL.
067500
067600     EVALUATE TRUE
067700         WHEN WS-T-CMMC-L3 > ZERO
067800             MOVE "CMMC LEVEL 3  " TO CAT-CMMC
067900         WHEN WS-T-CMMC-L2 > ZERO
068000             MOVE "CMMC LEVEL 2  " TO CAT-CMMC
068100         WHEN WS-T-CMMC-ANY > ZERO
068200             MOVE "CMMC LEVEL 1+ " TO CAT-CMMC
068300         WHEN OTHER
068400             MOVE "NOT SPECIFIED " TO CAT-CMMC
068500     END-EVALUATE.
068600
068700*    REMEMBER WHETHER ANY CMMC LEVEL WAS FOUND -- THE SCORING PARAGRAPH
068800*    BELOW ADDS A GOVERNMENT-PRIORITY POINT FOR ANY CMMC MENTION.
068900     MOVE "N" TO WS-CMMC-SPECIFIED.
069000     IF  CAT-CMMC NOT = "NOT SPECIFIED "
069100         MOVE "Y" TO WS-CMMC-SPECIFIED
069200     END-IF.
069300
069400
069500* SECURITY CERTIFICATION LIST -- UNLIKE THE FIRST-MATCH
069600* RULES ABOVE, A LISTING CAN CARRY SEVERAL OF THESE AT ONCE, SO
069700* THEY ARE STRUNG TOGETHER SEMICOLON-SEPARATED RATHER THAN
069800* PICKING ONE WINNER.
069900 2600-BUILD-CERTS.
070000
070100     MOVE SPACES TO CAT-CERTS.
070200     MOVE 1 TO WS-CERT-PTR.
070300
070400*    SOC 2 -- COMMON BASELINE CERTIFICATION FOR SAAS VENDORS.
070500     IF  WS-T-SOC2 > ZERO
070600         STRING "SOC 2;" DELIMITED BY SIZE
070700             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
070800     END-IF.
070900*    ISO 27001 -- INTERNATIONAL INFORMATION SECURITY STANDARD.
071000     IF  WS-T-ISO27001 > ZERO
071100         STRING "ISO 27001;" DELIMITED BY SIZE
071200             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
071300     END-IF.
071400*    PCI DSS -- REQUIRED FOR ANY LISTING THAT HANDLES PAYMENT
071500*    CARD DATA.
071600     IF  WS-T-PCIDSS > ZERO
071700         STRING "PCI DSS;" DELIMITED BY SIZE
071800             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
071900     END-IF.
072000*    HIPAA -- REQUIRED FOR LISTINGS TOUCHING PROTECTED HEALTH
072100*    INFORMATION.
072200     IF  WS-T-HIPAA > ZERO
072300         STRING "HIPAA;" DELIMITED BY SIZE
072400             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
072500     END-IF.
072600*    NIST 800-SERIES ALIGNMENT.
072700     IF  WS-T-NIST > ZERO
072800         STRING "NIST;" DELIMITED BY SIZE
072900             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
073000     END-IF.
073100*    FIPS 140-2 VALIDATED CRYPTOGRAPHY.
073200     IF  WS-T-FIPS140 > ZERO
073300         STRING "FIPS 140-2;" DELIMITED BY SIZE
073400             INTO CAT-CERTS WITH POINTER WS-CERT-PTR
073500     END-IF.
073600
073700*    NO CERTIFICATIONS MATCHED -- REPORT THE GENERIC STANDARD-
073800*    COMPLIANCE TEXT RATHER THAN LEAVING CAT-CERTS BLANK.
073900     IF  WS-CERT-PTR = 1
074000         MOVE "STANDARD COMPLIANCE" TO CAT-CERTS
074100     ELSE
074200*        AT LEAST ONE CERT WAS STRUNG IN -- DROP THE TRAILING
074300*        SEMICOLON THE LAST STRING LEFT BEHIND.
074400         IF  CAT-CERTS(WS-CERT-PTR - 1:1) = ";"
074500             MOVE SPACE TO CAT-CERTS(WS-CERT-PTR - 1:1)
074600         END-IF
074700     END-IF.
074800
074900
075000* EXPORT CONTROL -- ANY ITAR/EAR MENTION MARKS THE
075100* LISTING RESTRICTED; THIS IS A COMPLIANCE FLAG, NOT A SALES
075200* SCORE INPUT, SO IT STAYS A SIMPLE TWO-WAY TEST.
075300 2700-EXPORT-CONTROL.
075400
075500     IF  WS-T-EXPORT-CTRL > ZERO
075600         MOVE "RESTRICTED  " TO CAT-EXPORT-CTRL
075700     ELSE
075800         MOVE "UNRESTRICTED" TO CAT-EXPORT-CTRL
075900     END-IF.
076000
076100
076200* MARKET SEGMENT -- FIRST MATCH WINS, TESTED AGAINST
076300* CATEGORY + NAME.  SECURITY IS CHECKED FIRST BECAUSE A SECURITY
076400* PRODUCT THAT ALSO TOUCHES A DATABASE (E.G. A DATABASE FIREWALL)
076500* SHOULD SEGMENT AS SECURITY, NOT DATABASE.
076600 2800-MARKET-SEGMENT.
076700
076800     EVALUATE TRUE
076900         WHEN WS-T-SEG-SECURITY > ZERO
077000             MOVE "SECURITY    " TO CAT-MARKET-SEG
077100         WHEN WS-T-SEG-DATABASE > ZERO
077200             MOVE "DATABASE    " TO CAT-MARKET-SEG
077300         WHEN WS-T-SEG-ANALYTICS > ZERO
077400             MOVE "ANALYTICS   " TO CAT-MARKET-SEG
077500         WHEN WS-T-SEG-NETWORK > ZERO
077600             MOVE "NETWORKING  " TO CAT-MARKET-SEG
077700         WHEN WS-T-SEG-AIML > ZERO
077800             MOVE "AI/ML       " TO CAT-MARKET-SEG
077900         WHEN OTHER
078000             MOVE "OTHER       " TO CAT-MARKET-SEG
078100     END-EVALUATE.
078200
078300
078400* TECHNOLOGY FLAGS (TKT4590) -- EACH INDEPENDENT, SO ALL
078500* FOUR ARE SET FROM THEIR OWN COUNTER RATHER THAN A CASCADE.
078600 2900-TECH-FLAGS.
078700
078800*    SECURITY TECHNOLOGY FLAG.
078900     IF  WS-T-TECH-SEC > ZERO
079000         SET CAT-SEC-FLAG-YES TO TRUE
079100     ELSE
079200         MOVE "N" TO CAT-SEC-FLAG
079300     END-IF.
079400
079500*    ARTIFICIAL INTELLIGENCE / MACHINE LEARNING FLAG.
079600     IF  WS-T-TECH-AI > ZERO
079700         SET CAT-AI-FLAG-YES TO TRUE
079800     ELSE
079900         MOVE "N" TO CAT-AI-FLAG
080000     END-IF.
080100
080200*    DATABASE TECHNOLOGY FLAG.
080300     IF  WS-T-TECH-DB > ZERO
080400         SET CAT-DB-FLAG-YES TO TRUE
080500     ELSE
080600         MOVE "N" TO CAT-DB-FLAG
080700     END-IF.
080800
080900*    NETWORKING TECHNOLOGY FLAG.
081000     IF  WS-T-TECH-NET > ZERO
081100         SET CAT-NET-FLAG-YES TO TRUE
081200     ELSE
081300         MOVE "N" TO CAT-NET-FLAG
081400     END-IF.
081500
081600
081700* SALES PRIORITY SCORE, CLAMPED 1..10.  STARTS AT A
081800* NEUTRAL MIDPOINT OF 5 AND IS NUDGED UP BY GOVERNMENT REACH,
081900* BIG-NAME PUBLISHER STATUS, AND PRIORITY CATEGORY MEMBERSHIP.
082000 3100-SALES-SCORE.
082100
082200     MOVE 5 TO WS-SALES-SCORE.
082300
082400*    GOVERNMENT REACH BONUS -- FIRST MATCH WINS (CURRENT DOD
082500*    OUTRANKS US GOV OUTRANKS LEGACY-ONLY DOD; A LISTING GETS
082600*    ONLY ONE OF THESE THREE BONUSES, NOT A SUM OF ALL THAT
082700*    APPLY).
082800     EVALUATE TRUE
082900         WHEN DOD-OC2-SEEN
083000             ADD 3 TO WS-SALES-SCORE
083100         WHEN US-GOV-SEEN
083200             ADD 2 TO WS-SALES-SCORE
083300         WHEN DOD-LEGACY-ONLY
083400             ADD 1 TO WS-SALES-SCORE
083500     END-EVALUATE.
083600
083700*    BIG-NAME PUBLISHER BONUS.
083800     IF  WS-T-PUB-BIGNAME > ZERO
083900         ADD 2 TO WS-SALES-SCORE
084000     END-IF.
084100
084200*    PRIORITY-CATEGORY BONUS.
084300     IF  WS-T-CAT-PRIORITY > ZERO
084400         ADD 1 TO WS-SALES-SCORE
084500     END-IF.
084600
084700*    CLAMP TO THE PUBLISHED 1-10 SCALE -- THE ADD STATEMENTS
084800*    ABOVE CAN PUSH AS HIGH AS 11 (5+3+2+1) SO THE UPPER CLAMP
084900*    IS NOT JUST DEFENSIVE CODING, IT IS REACHABLE IN PRACTICE.
085000     IF  WS-SALES-SCORE > 10
085100         MOVE 10 TO WS-SALES-SCORE
085200     END-IF.
085300     IF  WS-SALES-SCORE < 1
085400         MOVE 1 TO WS-SALES-SCORE
085500     END-IF.
085600
085700     MOVE WS-SALES-SCORE TO CAT-SALES-SCORE.
085800
085900
086000* GOVERNMENT SALES PRIORITY TIER -- A WEIGHTED POINT
086100* TOTAL BUCKETED INTO CRITICAL/HIGH/MEDIUM/LOW BANDS.
086200 3200-GOV-PRIORITY.
086300
086400     MOVE ZERO TO WS-GOV-SCORE.
086500
086600*    CURRENT DOD OC2 AUTHORIZATION OUTWEIGHS LEGACY-ONLY DOD;
086700*    THE TWO ARE MUTUALLY EXCLUSIVE BY DEFINITION OF
086800*    WS-DOD-LEGACY-ONLY, SO ONLY ONE BRANCH CAN FIRE.
086900     IF  DOD-OC2-SEEN
087000         ADD 6 TO WS-GOV-SCORE
087100     ELSE
087200         IF  CONS-SEEN-LD-YES
087300             ADD 4 TO WS-GOV-SCORE
087400         END-IF
087500     END-IF.
087600
087700*    US GOVERNMENT (NON-DOD) PRESENCE.
087800     IF  US-GOV-SEEN
087900         ADD 3 TO WS-GOV-SCORE
088000     END-IF.
088100
088200*    SECURITY TECHNOLOGY FLAG -- GOVERNMENT BUYERS WEIGHT
088300*    SECURITY TOOLING HIGHER IN PROCUREMENT SCORING.
088400     IF  CAT-SEC-FLAG-YES
088500         ADD 2 TO WS-GOV-SCORE
088600     END-IF.
088700
088800*    ANY FEDRAMP TIER SPECIFIED.
088900     IF  FEDRAMP-SPECIFIED
089000         ADD 1 TO WS-GOV-SCORE
089100     END-IF.
089200
089300*    ANY CMMC LEVEL SPECIFIED.
089400     IF  CMMC-SPECIFIED
089500         ADD 1 TO WS-GOV-SCORE
089600     END-IF.
089700
089800*    BUCKET THE WEIGHTED TOTAL -- THRESHOLDS SET BY SALES OPS
089900*    TO MATCH THEIR EXISTING CRITICAL/HIGH/MEDIUM/LOW PIPELINE
090000*    LABELS.
090100     EVALUATE TRUE
090200         WHEN WS-GOV-SCORE >= 8
090300             MOVE "CRITICAL" TO CAT-GOV-PRIORITY
090400         WHEN WS-GOV-SCORE >= 5
090500             MOVE "HIGH    " TO CAT-GOV-PRIORITY
090600         WHEN WS-GOV-SCORE >= 3
090700             MOVE "MEDIUM  " TO CAT-GOV-PRIORITY
090800         WHEN OTHER
090900             MOVE "LOW     " TO CAT-GOV-PRIORITY
091000     END-EVALUATE.
091100
091200
091300* DEPLOYMENT COMPLEXITY FROM PACKAGE TYPE -- A STANDALONE
091400* MACHINE IMAGE IS THE SIMPLEST DEPLOY; A STACK/TERRAFORM/
091500* CONTAINER/HELM PACKAGE REQUIRES ORCHESTRATION SO IT RATES
091600* MEDIUM; ANYTHING ELSE IS UNKNOWN COMPLEXITY.
091700 3300-DEPLOY-CPLX.
091800
091900     EVALUATE TRUE
092000         WHEN CONS-PACKAGE-TYPE = "IMAGE       "
092100             MOVE "LOW    " TO CAT-DEPLOY-CPLX
092200         WHEN CONS-PACKAGE-TYPE = "STACK       "
092300              OR CONS-PACKAGE-TYPE = "TERRAFORM   "
092400              OR CONS-PACKAGE-TYPE = "CONTAINER   "
092500              OR CONS-PACKAGE-TYPE = "HELM        "
092600             MOVE "MEDIUM " TO CAT-DEPLOY-CPLX
092700         WHEN OTHER
092800             MOVE "UNKNOWN" TO CAT-DEPLOY-CPLX
092900     END-EVALUATE.
093000
093100
093200* ENTERPRISE READINESS -- EACH OF FOUR ENTERPRISE-BUYER
093300* SIGNALS ADDS TO THE SCORE INDEPENDENTLY, THEN THE TOTAL IS
093400* BUCKETED HIGH/MEDIUM/LOW.
093500 3400-ENT-READY.
093600
093700     MOVE ZERO TO WS-ENT-SCORE.
093800
093900*    VENDOR OFFERS SUPPORT.
094000     IF  CONS-SUPPORT-FLAG = "Y"
094100         ADD 1 TO WS-ENT-SCORE
094200     END-IF.
094300
094400*    VENDOR PUBLISHES DOCUMENTATION.
094500     IF  CONS-DOC-URL-FLAG = "Y"
094600         ADD 1 TO WS-ENT-SCORE
094700     END-IF.
094800
094900*    PAID OR BYOL PRICING -- A FREE OR USAGE-ONLY LISTING DOES
095000*    NOT CARRY THE SAME ENTERPRISE-CONTRACT SIGNAL.
095100     IF  CONS-PRICING-TYPE = "PAID        "
095200          OR CONS-PRICING-TYPE = "BYOL        "
095300         ADD 1 TO WS-ENT-SCORE
095400     END-IF.
095500
095600*    VALID ORACLE RESELLER AGREEMENT -- WORTH TWO POINTS, THE
095700*    SINGLE HEAVIEST-WEIGHTED SIGNAL IN THIS SCORE.
095800     IF  CONS-ORA-VALID = "Y"
095900         ADD 2 TO WS-ENT-SCORE
096000     END-IF.
096100
096200     EVALUATE TRUE
096300         WHEN WS-ENT-SCORE >= 4
096400             MOVE "HIGH  " TO CAT-ENT-READY
096500         WHEN WS-ENT-SCORE >= 2
096600             MOVE "MEDIUM" TO CAT-ENT-READY
096700         WHEN OTHER
096800             MOVE "LOW   " TO CAT-ENT-READY
096900     END-EVALUATE.
097000
097100
097200* PRICING MODEL TEXT -- STRAIGHT TRANSLATION OF THE
097300* CONSOLIDATED PRICING-TYPE CODE INTO THE DISPLAY TEXT SHOWN ON
097400* THE CATALOG REPORT.
097500 4100-PRICING-MODEL.
097600
097700     EVALUATE TRUE
097800         WHEN CONS-PRICING-TYPE = "FREE        "
097900             MOVE "FREE                    " TO CAT-PRICING-MODEL
098000         WHEN CONS-PRICING-TYPE = "BYOL        "
098100             MOVE "BRING YOUR OWN LICENSE  " TO CAT-PRICING-MODEL
098200         WHEN CONS-PRICING-TYPE = "PAID        "
098300             MOVE "PAY-AS-YOU-GO           " TO CAT-PRICING-MODEL
098400         WHEN CONS-PRICING-TYPE = "SUBSCRIPTION"
098500             MOVE "SUBSCRIPTION            " TO CAT-PRICING-MODEL
098600         WHEN CONS-PRICING-TYPE = "USAGE       "
098700             MOVE "USAGE-BASED             " TO CAT-PRICING-MODEL
098800         WHEN OTHER
098900             MOVE "CONTACT SALES           " TO CAT-PRICING-MODEL
099000     END-EVALUATE.
099100
099200
099300 4900-WRITE-CATALOG.
099400
099500     WRITE CATALOG-OUT-REC.
099600     ADD 1 TO WS-WRITE-CTR.
099700
099800
099900 8000-CLOSING.
100000
100100     CLOSE CONSOL-WK.
100200     CLOSE CATALOG-UNS.
100300
100400
100500 9000-READ-CONSOL.
100600
100700     READ CONSOL-WK
100800         AT END
100900             MOVE "NO" TO MORE-RECS
101000         NOT AT END
101100             ADD 1 TO WS-READ-CTR
101200     END-READ.
