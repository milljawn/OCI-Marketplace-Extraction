000100****************************************************************
000200* IDENTIFICATION DIVISION.
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.              MKTPUB04.
000600 AUTHOR.                  A. LINDQUIST.
000700 INSTALLATION.            CORPORATE SYSTEMS - SALES OPERATIONS.
000800 DATE-WRITTEN.            12/15/1994.
000900 DATE-COMPILED.
001000 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001100
001200****************************************************************
001300*                      C H A N G E   L O G                     *
001400*----------------------------------------------------------    *
001500* 12/15/94  AML  ORIG     ORIGINAL WRITE-UP.  PROGRAM ADDED A   * ORIG    
001600*                      LEVEL 1 CONTROL BREAK TO THE VENDOR      * ORIG    
001700*                      PRODUCT REPORT, SUBTOTALING BY VENDOR    * ORIG    
001800*                      TYPE.                                    * ORIG    
001900* 04/02/96  RDW  TKT0129  ADDED GRAND TOTAL LINE.               * TKT0129 
002000* 02/19/98  JKF  Y2K01    YEAR 2000 REMEDIATION -- NO DATE      * Y2K01   
002100*                      ARITHMETIC IN THIS PROGRAM, SIGNED OFF   * Y2K01   
002200*                      AS COMPLIANT.                             *Y2K01   
002300* 02/11/24  AML  TKT4430  REBUILT AS THE PUBLISHER ECOSYSTEM    * TKT4430 
002400*                      ANALYSIS STEP OF THE CLOUD MARKETPLACE   * TKT4430 
002500*                      BATCH.  THE CATALOG IS NO LONGER SORTED  * TKT4430 
002600*                      BY PUBLISHER, SO THE CONTROL BREAK WAS   * TKT4430 
002700*                      REPLACED WITH A KEYED TABLE LOOKUP --    * TKT4430 
002800*                      PUBLISHERS ARE FOUND-OR-ADDED TO A       * TKT4430 
002900*                      WORKING-STORAGE TABLE AS THE CATALOG IS  * TKT4430 
003000*                      READ, THEN THE TABLE IS RANKED AND       * TKT4430 
003100*                      WRITTEN AT END OF FILE.                  * TKT4430 
003200* 02/13/24  AML  TKT4431  ADDED TIER/STRATEGIC-VALUE/ACTION     * TKT4431
003300*                      CLASSIFICATION AND THE DESCENDING-TOTAL  * TKT4431
003400*                      TABLE SORT.                               *TKT4431
003500* 02/14/24  AML  TKT4432  WIDENED PUB-ACTION AND ADDED A         * TKT4432
003600*                      TRAILING FILLER TO PUBSTAT-OUT-REC SO THE * TKT4432
003700*                      RECORD PADS OUT TO 150 CHARACTERS; BUMPED * TKT4432
003800*                      RECORD CONTAINS HERE TO MATCH.            * TKT4432
003900* 02/24/24  AML  TKT4613  SPLIT 8100-CLASSIFY-ONE-PUBLISHER INTO * TKT4613
004000*                      SUB-PARAGRAPHS AND RECODED THE STRATEGIC- * TKT4613
004100*                      VALUE AND RECOMMENDED-ACTION FIRST-MATCH  * TKT4613
004200*                      LOOKUPS AS PERFORM...THRU WITH GO TO      * TKT4613
004300*                      SHORT-CIRCUITS PER REVIEW COMMENT.        * TKT4613
004400* 02/27/24  AML  TKT4616  REVIEW CAUGHT THAT THE TKT4432 FILLER  * TKT4616
004500*                      ON PUBSTAT-OUT-REC WAS NEVER NEEDED --    * TKT4616
004600*                      DROPPED IT PER PUBREC.CPY; RECORD CONTAINS* TKT4616
004700*                      HERE CORRECTED FROM 150 TO 141.           * TKT4616
004800****************************************************************
004900*
005000* THIS PROGRAM IS JOB STEP 4 OF THE MARKETPLACE CATALOG BATCH.
005100* IT READS THE FINAL CATALOG-OUT FILE AND ACCUMULATES PER-
005200* PUBLISHER COUNTERS (TOTAL, COMMERCIAL, GOV, DOD) IN A
005300* WORKING-STORAGE TABLE.  AT END OF FILE THE TABLE IS RANKED BY
005400* CLASSIFICATION (TIER, STRATEGIC VALUE, RECOMMENDED ACTION,
005500* COVERAGE PERCENTAGE), SORTED DESCENDING BY TOTAL PRODUCTS,
005600* AND WRITTEN TO PUBSTAT-OUT.  PUBSTAT-OUT IS ALSO READ BACK BY
005700* MKTSUM05 FOR THE TOP-PUBLISHERS SECTION OF THE SALES SUMMARY
005800* REPORT.
005900*
006000****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT CATALOG-OUT
007000         ASSIGN TO CATOUT03
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT PUBSTAT-OUT
007400         ASSIGN TO PUBOUT04
007500         ORGANIZATION IS SEQUENTIAL.
007600
007700****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  CATALOG-OUT
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 400 CHARACTERS
008400     DATA RECORD IS CATALOG-OUT-REC.
008500     COPY CATREC.
008600
008700 FD  PUBSTAT-OUT
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 141 CHARACTERS
009000     DATA RECORD IS PUBSTAT-OUT-REC.
009100     COPY PUBREC.
009200
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 01  WORK-AREA.
009700     05  MORE-RECS               PIC X(03)   VALUE "YES".
009800     05  WS-READ-CTR             PIC 9(07)   COMP VALUE ZERO.
009900     05  WS-WRITE-CTR            PIC 9(07)   COMP VALUE ZERO.
010000     05  WS-FOUND-SW             PIC X(01)   VALUE "N".
010100         88  PUBLISHER-FOUND                 VALUE "Y".
010200     05  FILLER                  PIC X(10)   VALUE SPACES.
010300
010400 01  WS-RUN-DATE.
010500     05  WS-RUN-YYYY             PIC 9(04).
010600     05  WS-RUN-MM               PIC 9(02).
010700     05  WS-RUN-DD               PIC 9(02).
010800     05  FILLER                  PIC X(02)   VALUE SPACES.
010900 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
011000                                 PIC 9(08).
011100
011200* PUBLISHER WORK TABLE -- ONE ENTRY PER DISTINCT PUBLISHER SEEN
011300* ON THE CATALOG.  BUILT BY FIND-OR-ADD AS THE CATALOG IS READ.
011400 01  PUBLISHER-TABLE.
011500     05  PT-ENTRY-COUNT          PIC 9(03)   COMP VALUE ZERO.
011600     05  PT-ENTRY OCCURS 500 TIMES
011700                  INDEXED BY PT-IDX, PT-IDX-2.
011800         10  PT-NAME             PIC X(40).
011900         10  PT-TOTAL            PIC 9(05)   COMP VALUE ZERO.
012000         10  PT-COMMERCIAL       PIC 9(05)   COMP VALUE ZERO.
012100         10  PT-GOV              PIC 9(05)   COMP VALUE ZERO.
012200         10  PT-DOD              PIC 9(05)   COMP VALUE ZERO.
012300         10  PT-COVERAGE         PIC 9(03)V9.
012400         10  PT-TIER             PIC X(20).
012500         10  PT-STRAT-VALUE      PIC X(24).
012600         10  PT-ACTION           PIC X(33).
012700         10  FILLER              PIC X(02).
012800
012900* SWAP AREA FOR THE DESCENDING-TOTAL TABLE SORT (TKT4431).
013000 01  PT-SWAP-ENTRY               PIC X(145).
013100 01  PT-SWAP-ENTRY-BODY REDEFINES PT-SWAP-ENTRY.
013200     05  SW-NAME                 PIC X(40).
013300     05  SW-TOTAL                PIC 9(05)   COMP.
013400     05  SW-COMMERCIAL           PIC 9(05)   COMP.
013500     05  SW-GOV                  PIC 9(05)   COMP.
013600     05  SW-DOD                  PIC 9(05)   COMP.
013700     05  SW-COVERAGE             PIC 9(03)V9.
013800     05  SW-TIER                 PIC X(20).
013900     05  SW-STRAT-VALUE          PIC X(24).
014000     05  SW-ACTION               PIC X(33).
014100     05  FILLER                  PIC X(02).
014200
014300 01  WS-GOV-RATIO                PIC 9V999   COMP.
014400 01  WS-SORT-SWAPPED             PIC X(01)   VALUE "N".
014500     88  SORT-SWAPPED                        VALUE "Y".
014600
014700****************************************************************
014800 PROCEDURE DIVISION.
014900
015000 0000-MKTPUB04.
015100
015200     PERFORM 1000-INIT.
015300     PERFORM 2000-MAINLINE
015400         UNTIL MORE-RECS = "NO".
015500     PERFORM 8000-CLOSING.
015600     STOP RUN.
015700
015800
015900 1000-INIT.
016000
016100     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
016200
016300     OPEN INPUT  CATALOG-OUT.
016400     OPEN OUTPUT PUBSTAT-OUT.
016500
016600     PERFORM 9000-READ-CATALOG.
016700
016800
016900 2000-MAINLINE.
017000
017100     PERFORM 2100-FIND-OR-ADD-PUBLISHER.
017200     PERFORM 2200-ACCUMULATE-COUNTERS.
017300     PERFORM 9000-READ-CATALOG.
017400
017500
017600* LINEAR SEARCH THE TABLE FOR CAT-PUBLISHER; ADD A NEW ENTRY
017700* WHEN NOT FOUND (TKT4430).
017800 2100-FIND-OR-ADD-PUBLISHER.
017900
018000     MOVE "N" TO WS-FOUND-SW.
018100     SET PT-IDX TO 1.
018200
018300     PERFORM 2110-SEARCH-ONE-ENTRY
018400         VARYING PT-IDX FROM 1 BY 1
018500             UNTIL PT-IDX > PT-ENTRY-COUNT
018600                OR PUBLISHER-FOUND.
018700
018800     IF  NOT PUBLISHER-FOUND
018900         PERFORM 2150-ADD-NEW-PUBLISHER
019000     END-IF.
019100
019200
019300 2110-SEARCH-ONE-ENTRY.
019400
019500     IF  PT-NAME(PT-IDX) = CAT-PUBLISHER
019600         MOVE "Y" TO WS-FOUND-SW
019700     END-IF.
019800
019900
020000 2150-ADD-NEW-PUBLISHER.
020100
020200     IF  PT-ENTRY-COUNT < 500
020300         ADD 1 TO PT-ENTRY-COUNT
020400         SET PT-IDX TO PT-ENTRY-COUNT
020500         MOVE CAT-PUBLISHER TO PT-NAME(PT-IDX)
020600     ELSE
020700         DISPLAY "MKTPUB04 - PUBLISHER TABLE FULL, RECORD SKIPPED"
020800         SET PT-IDX TO PT-ENTRY-COUNT
020900     END-IF.
021000
021100
021200 2200-ACCUMULATE-COUNTERS.
021300
021400     ADD 1 TO PT-TOTAL(PT-IDX).
021500
021600     IF  CAT-COMMERCIAL-YES
021700         ADD 1 TO PT-COMMERCIAL(PT-IDX)
021800     END-IF.
021900
022000     IF  CAT-US-GOV-YES
022100         ADD 1 TO PT-GOV(PT-IDX)
022200     END-IF.
022300
022400     IF  CAT-DOD-YES
022500         ADD 1 TO PT-DOD(PT-IDX)
022600     END-IF.
022700
022800
022900* CLASSIFY EVERY TABLE ENTRY, THEN SORT THE TABLE DESCENDING BY
023000* TOTAL PRODUCTS, THEN WRITE IT OUT.
023100 8000-CLOSING.
023200
023300     PERFORM 8100-CLASSIFY-ONE-PUBLISHER
023400         VARYING PT-IDX FROM 1 BY 1
023500             UNTIL PT-IDX > PT-ENTRY-COUNT.
023600
023700     PERFORM 8300-SORT-TABLE-PASS
023800         UNTIL NOT SORT-SWAPPED.
023900
024000     PERFORM 8400-WRITE-ONE-PUBLISHER
024100         VARYING PT-IDX FROM 1 BY 1
024200             UNTIL PT-IDX > PT-ENTRY-COUNT.
024300
024400     CLOSE CATALOG-OUT.
024500     CLOSE PUBSTAT-OUT.
024600
024700
024800 8100-CLASSIFY-ONE-PUBLISHER.
024900
025000     PERFORM 8110-COMPUTE-COVERAGE.
025100     PERFORM 8120-SET-TIER.
025200     PERFORM 8130-SET-STRATEGIC-VALUE THRU 8130-EXIT.
025300     PERFORM 8140-SET-RECOMMENDED-ACTION THRU 8140-EXIT.
025400
025500
025600* COVERAGE PERCENT, ROUNDED TO 1 DECIMAL -- GOV-PLUS-DOD PRODUCTS
025700* OVER TOTAL PRODUCTS.  WS-GOV-RATIO CARRIES THE SAME RATIO AS A
025800* 0-1 FRACTION (NOT A WHOLE PERCENT) SO THE STRATEGIC-VALUE
025900* THRESHOLD TESTS BELOW CAN COMPARE AGAINST .5 AND .3 DIRECTLY.
026000 8110-COMPUTE-COVERAGE.
026100
026200     COMPUTE PT-COVERAGE(PT-IDX) ROUNDED =
026300         (PT-GOV(PT-IDX) + PT-DOD(PT-IDX)) * 100 /
026400             PT-TOTAL(PT-IDX).
026500
026600     COMPUTE WS-GOV-RATIO ROUNDED =
026700         (PT-GOV(PT-IDX) + PT-DOD(PT-IDX)) / PT-TOTAL(PT-IDX).
026800
026900
027000* TIER -- VOLUME THRESHOLDS ONLY, NOT A FIRST-MATCH LOOKUP IN THE
027100* STRATEGIC-VALUE SENSE BELOW (THE THREE BANDS ARE MUTUALLY
027200* EXCLUSIVE BY CONSTRUCTION), SO THIS STAYS AN EVALUATE.
027300 8120-SET-TIER.
027400
027500     EVALUATE TRUE
027600         WHEN PT-TOTAL(PT-IDX) >= 10
027700             MOVE "TIER 1 - MAJOR VEND " TO PT-TIER(PT-IDX)
027800         WHEN PT-TOTAL(PT-IDX) >= 5
027900             MOVE "TIER 2 - ESTABLISHED" TO PT-TIER(PT-IDX)
028000         WHEN OTHER
028100             MOVE "TIER 3 - EMERGING   " TO PT-TIER(PT-IDX)
028200     END-EVALUATE.
028300
028400
028500* STRATEGIC VALUE -- FIRST MATCH WINS.  RECODED (TKT4613) AS A
028600* PERFORM...THRU WITH GO TO SHORT-CIRCUITS, SAME
028700* VALIDATION-CASCADE STYLE USED ELSEWHERE IN THIS BATCH, SINCE A
028800* PUBLISHER THAT QUALIFIES FOR THE TOP BAND MUST NOT ALSO BE
028900* TESTED AGAINST THE LOWER BANDS.
029000 8130-SET-STRATEGIC-VALUE.
029100
029200*    TOP BAND -- HEAVY GOVERNMENT MIX (HALF OR MORE OF PRODUCTS)
029300*    COMBINED WITH ENOUGH VOLUME TO MATTER.  TESTED FIRST BECAUSE
029400*    A GOVERNMENT-FOCUSED VENDOR OUTRANKS A MERELY HIGH-VOLUME
029500*    ONE FOR THE FEDERAL ACCOUNT TEAM'S PURPOSES.
029600     IF  WS-GOV-RATIO >= .5 AND PT-TOTAL(PT-IDX) >= 5
029700         MOVE "HIGH - GOVERNMENT FOCUS "
029800             TO PT-STRAT-VALUE(PT-IDX)
029900         GO TO 8130-EXIT
030000     END-IF.
030100
030200*    NEXT -- HIGH TOTAL VOLUME REGARDLESS OF GOVERNMENT MIX.
030300     IF  PT-TOTAL(PT-IDX) >= 10
030400         MOVE "HIGH - VOLUME PARTNER   "
030500             TO PT-STRAT-VALUE(PT-IDX)
030600         GO TO 8130-EXIT
030700     END-IF.
030800
030900*    NEXT -- A MEANINGFUL BUT NOT DOMINANT GOVERNMENT SHARE.
031000     IF  WS-GOV-RATIO >= .3
031100         MOVE "MEDIUM - GOV POTENTIAL  "
031200             TO PT-STRAT-VALUE(PT-IDX)
031300         GO TO 8130-EXIT
031400     END-IF.
031500
031600*    NONE OF THE ABOVE -- STANDARD VENDOR, LAST BRANCH, FALLS
031700*    THROUGH TO THE EXIT PARAGRAPH.
031800     MOVE "STANDARD                "
031900         TO PT-STRAT-VALUE(PT-IDX).
032000
032100 8130-EXIT.
032200     EXIT.
032300
032400
032500* RECOMMENDED ACTION -- ALSO FIRST MATCH WINS (TKT4613), SAME
032600* TREATMENT AS 8130 ABOVE.
032700 8140-SET-RECOMMENDED-ACTION.
032800
032900*    A PUBLISHER WITH NO GOVERNMENT OR DOD FOOTPRINT AT ALL, BUT
033000*    ENOUGH TOTAL VOLUME TO BE WORTH THE OUTREACH, IS A PURE
033100*    EXPANSION PLAY -- TESTED FIRST SINCE IT IS THE MOST ACTION-
033200*    ABLE FINDING FOR THE FEDERAL ACCOUNT TEAM.
033300     IF  PT-GOV(PT-IDX) = 0 AND PT-DOD(PT-IDX) = 0
033400              AND PT-TOTAL(PT-IDX) >= 5
033500         MOVE "ENGAGE FOR GOVERNMENT EXPANSION "
033600             TO PT-ACTION(PT-IDX)
033700         GO TO 8140-EXIT
033800     END-IF.
033900
034000*    NEXT -- ALREADY HAS SOME GOVERNMENT OR DOD FOOTPRINT AND
034100*    ENOUGH TOTAL VOLUME TO DEEPEN IT.
034200     IF  (PT-GOV(PT-IDX) > 0 OR PT-DOD(PT-IDX) > 0)
034300              AND PT-TOTAL(PT-IDX) >= 3
034400         MOVE "STRATEGIC PARTNERSHIP OPPORTUNITY"
034500             TO PT-ACTION(PT-IDX)
034600         GO TO 8140-EXIT
034700     END-IF.
034800
034900*    NEITHER CONDITION MET -- TOO SMALL TO PRIORITIZE EITHER WAY,
035000*    LAST BRANCH, FALLS THROUGH TO THE EXIT PARAGRAPH.
035100     MOVE "MONITOR AND MAINTAIN            "
035200         TO PT-ACTION(PT-IDX).
035300
035400 8140-EXIT.
035500     EXIT.
035600
035700
035800
035900* CLASSIC BUBBLE PASS -- SWAP ADJACENT ENTRIES WHEN THE LOWER
036000* ONE HAS A HIGHER TOTAL.  REPEATED UNTIL A CLEAN PASS (TKT4431).
036100 8300-SORT-TABLE-PASS.
036200
036300     MOVE "N" TO WS-SORT-SWAPPED.
036400
036500     PERFORM 8310-COMPARE-ADJACENT
036600         VARYING PT-IDX FROM 1 BY 1
036700             UNTIL PT-IDX > PT-ENTRY-COUNT - 1.
036800
036900
037000 8310-COMPARE-ADJACENT.
037100
037200     SET PT-IDX-2 TO PT-IDX.
037300     SET PT-IDX-2 UP BY 1.
037400
037500     IF  PT-TOTAL(PT-IDX) < PT-TOTAL(PT-IDX-2)
037600         MOVE PT-ENTRY(PT-IDX)   TO PT-SWAP-ENTRY-BODY
037700         MOVE PT-ENTRY(PT-IDX-2) TO PT-ENTRY(PT-IDX)
037800         MOVE PT-SWAP-ENTRY-BODY TO PT-ENTRY(PT-IDX-2)
037900         MOVE "Y" TO WS-SORT-SWAPPED
038000     END-IF.
038100
038200
038300 8400-WRITE-ONE-PUBLISHER.
038400
038500     MOVE PT-NAME(PT-IDX)        TO PUB-NAME.
038600     MOVE PT-TOTAL(PT-IDX)       TO PUB-TOTAL.
038700     MOVE PT-COMMERCIAL(PT-IDX)  TO PUB-COMMERCIAL.
038800     MOVE PT-GOV(PT-IDX)         TO PUB-GOV.
038900     MOVE PT-DOD(PT-IDX)         TO PUB-DOD.
039000     MOVE PT-COVERAGE(PT-IDX)    TO PUB-GOV-COVERAGE.
039100     MOVE PT-TIER(PT-IDX)        TO PUB-TIER.
039200     MOVE PT-STRAT-VALUE(PT-IDX) TO PUB-STRATEGIC-VALUE.
039300     MOVE PT-ACTION(PT-IDX)      TO PUB-ACTION.
039400
039500     WRITE PUBSTAT-OUT-REC.
039600     ADD 1 TO WS-WRITE-CTR.
039700
039800
039900 9000-READ-CATALOG.
040000
040100     READ CATALOG-OUT
040200         AT END
040300             MOVE "NO" TO MORE-RECS
040400         NOT AT END
040500             ADD 1 TO WS-READ-CTR
040600     END-READ.
040700
040800
