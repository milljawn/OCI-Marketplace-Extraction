000100****************************************************************
000200* PUBREC.CPY                                                  *
000300* RECORD LAYOUT FOR PUBSTAT-OUT -- ONE ROW PER PUBLISHER,      *
000400* EMITTED BY MKTPUB04 AT END OF THE CATALOG CONTROL BREAK.     *
000500* ALSO READ BACK BY MKTSUM05 FOR THE TOP-PUBLISHERS SECTION    *
000600* OF THE SALES SUMMARY REPORT.                                 *
000700*----------------------------------------------------------   *
000800* 2024-02-12  AML  TKT#4430  ORIGINAL LAYOUT.                  *
000900* 2024-02-13  AML  TKT#4431  WIDENED PUB-ACTION BY ONE BYTE --  *
001000*                            "STRATEGIC PARTNERSHIP            *
001100*                            OPPORTUNITY" DID NOT FIT X(32).   *
001200* 2024-02-14  AML  TKT#4432  ADDED A 9-BYTE TRAILING FILLER --  *
001300*                            EVERY OTHER RECORD IN THE          *
001400*                            MARKETPLACE BATCH RESERVES PADDING *
001500*                            BYTES, AND THIS ONE CAME UP SHORT  *
001600*                            IN REVIEW.  RECORD GOES TO 150     *
001700*                            BYTES OVERALL.                     *
001800* 2024-02-27  AML  TKT#4616  REVIEW CAUGHT THE TKT#4432 FILLER  *
001900*                            WAS NEVER NEEDED -- PUB-ACTION AT  *
002000*                            X(33) ALREADY CARRIES THE RECORD   *
002100*                            TO 141 BYTES, MATCHING THE 140-    *
002200*                            BYTE PUBSTAT-OUT LENGTH PLUS THE   *
002300*                            ONE-BYTE TKT#4431 WIDENING, WITH   *
002400*                            NO PADDING LEFT OVER.  DROPPED THE *
002500*                            FILLER; RECORD IS NOW 141 BYTES.   *
002600****************************************************************
002700 01  PUBSTAT-OUT-REC.
002800     05  PUB-NAME                PIC X(40).
002900     05  PUB-TOTAL               PIC 9(05).
003000     05  PUB-COMMERCIAL          PIC 9(05).
003100     05  PUB-GOV                 PIC 9(05).
003200     05  PUB-DOD                 PIC 9(05).
003300     05  PUB-GOV-COVERAGE        PIC 9(03)V9.
003400     05  PUB-TIER                PIC X(20).
003500         88  PUB-TIER-MAJOR           VALUE 'TIER 1 - MAJOR VEND'.
003600         88  PUB-TIER-ESTABLISHED   VALUE 'TIER 2 - ESTABLISHED'.
003700         88  PUB-TIER-EMERGING        VALUE 'TIER 3 - EMERGING'.
003800     05  PUB-STRATEGIC-VALUE     PIC X(24).
003900     05  PUB-ACTION              PIC X(33).
